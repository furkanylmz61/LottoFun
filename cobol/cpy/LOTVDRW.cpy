000100*----------------------------------------------------------------*
000200* LOTVDRW - LINKAGE AREA FOR THE DRAW-LOOKUP SUBROUTINE          *
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* LOT005 - TWL    - 21/03/1991 - INITIAL VERSION
000700*                    WK-C-VDRW-FUNCTION "A" LOOKS UP THE ACTIVE
000800*                    (OPEN, EARLIEST DATE) DRAW; "K" LOOKS UP ONE
000900*                    DRAW BY ITS KEY.
001000*-----------------------------------------------------------------
001100* LOT033 - CTAN   - 14/11/2001 - ADDED FUNCTION "D" - DUPLICATE
001200*                    TICKET CHECK - FOR THE NEW ANTI-FRAUD
001300*                    ENQUIRY SCREEN. NOT CALLED BY THE PURCHASE
001400*                    PROGRAM ITSELF - SEE PROGRAM NOTES.
001500*-----------------------------------------------------------------
001600    01  WK-C-VDRW-RECORD.
001700        05  WK-C-VDRW-INPUT.
001800            10  WK-C-VDRW-FUNCTION      PIC X(01).
001900                88  WK-C-VDRW-FIND-ACTIVE       VALUE "A".
002000                88  WK-C-VDRW-FIND-BY-ID        VALUE "K".
002100                88  WK-C-VDRW-CHECK-DUP         VALUE "D".
002200            10  WK-N-VDRW-DRAW-ID       PIC 9(09).
002300            10  WK-N-VDRW-USER-ID       PIC 9(09).
002400            10  WK-C-VDRW-SEL-NUMBERS   PIC X(20).
002500        05  WK-C-VDRW-OUTPUT.
002600            10  WK-N-VDRW-DRAW-ID-OUT   PIC 9(09).
002700            10  WK-C-VDRW-WINNING-NUMS  PIC X(20).
002800            10  WK-N-VDRW-TOTAL-TICKETS PIC 9(09).
002900            10  WK-N-VDRW-TOTAL-POOL    PIC S9(10)V99 COMP-3.
003000            10  WK-C-VDRW-STATUS        PIC X(02).
003100            10  WK-N-VDRW-DRAW-DATE     PIC 9(14).
003200            10  WK-C-VDRW-DUP-FOUND-SW  PIC X(01).
003300                88  WK-C-VDRW-DUP-YES           VALUE "Y".
003400                88  WK-C-VDRW-DUP-NO            VALUE "N".
003500            10  WK-C-VDRW-ERROR-CD      PIC X(07).
003600            10  WK-C-VDRW-FILE          PIC X(10).
003700            10  WK-C-VDRW-MODE          PIC X(08).
003800            10  WK-C-VDRW-KEY           PIC X(10).
003900            10  WK-C-VDRW-FS            PIC X(02).
004000            10  FILLER                  PIC X(05).
