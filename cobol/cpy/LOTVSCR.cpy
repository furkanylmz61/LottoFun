000100*----------------------------------------------------------------*
000200* LOTVSCR - LINKAGE AREA FOR THE TICKET-SCORING SUBROUTINE       *
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* LOT011 - TWL    - 02/04/1991 - INITIAL VERSION
000700*-----------------------------------------------------------------
000800* LOT037 - RGOH   - 04/03/2002 - ADDED WK-C-VSCR-TKT-STATUS TO
000900*                    THE INPUT AREA SO THE SUBROUTINE ITSELF CAN
001000*                    ENFORCE THE "MUST STILL BE WAITING-FOR-DRAW"
001100*                    GUARD INSTEAD OF TRUSTING EVERY CALLER.
001200*-----------------------------------------------------------------
001300    01  WK-C-VSCR-RECORD.
001400        05  WK-C-VSCR-INPUT.
001500            10  WK-C-VSCR-SEL-NUMBERS   PIC X(20).
001600            10  WK-C-VSCR-WINNING-NUMS  PIC X(20).
001700            10  WK-C-VSCR-TKT-STATUS    PIC X(02).
001800        05  WK-C-VSCR-OUTPUT.
001900            10  WK-N-VSCR-MATCH-COUNT   PIC 9(01).
002000            10  WK-N-VSCR-PRIZE-AMOUNT  PIC S9(08)V99 COMP-3.
002100            10  WK-C-VSCR-NEW-STATUS    PIC X(02).
002200            10  WK-C-VSCR-ERROR-CD      PIC X(07).
002300            10  FILLER                  PIC X(05).
