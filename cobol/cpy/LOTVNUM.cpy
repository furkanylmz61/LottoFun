000100*----------------------------------------------------------------*
000200* LOTVNUM - LINKAGE AREA FOR THE NUMBER-SET VALIDATION SUBROUTINE*
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* LOT006 - TWL    - 21/03/1991 - INITIAL VERSION
000700*-----------------------------------------------------------------
000800    01  WK-C-VNUM-RECORD.
000900        05  WK-C-VNUM-INPUT.
001000            10  WK-C-VNUM-SEL-NUMBERS   PIC X(20).
001100        05  WK-C-VNUM-OUTPUT.
001200            10  WK-C-VNUM-VALID-SW      PIC X(01).
001300                88  WK-C-VNUM-VALID             VALUE "Y".
001400                88  WK-C-VNUM-INVALID           VALUE "N".
001500            10  WK-C-VNUM-SORTED-CSV    PIC X(20).
001600            10  WK-C-VNUM-ERROR-CD      PIC X(07).
001700            10  FILLER                  PIC X(05).
