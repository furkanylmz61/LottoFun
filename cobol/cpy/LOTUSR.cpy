000100*----------------------------------------------------------------*
000200*  05  LTF-USR-RECORD              PIC X(130).
000300*  I-O FORMAT: LTFUSRR  FROM FILE LTFUSR  OF LIBRARY LOTLIB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* LOT004 - TWL    - 21/03/1991 - INITIAL VERSION
000800*                    ONE ROW PER REGISTERED PLAYER.
000900*-----------------------------------------------------------------
001000* LOT041 - CTAN   - 17/09/2003 - LTF-USR-EMAIL EXPANDED FROM 30
001100*                    TO 50 BYTES - MARKETING WANTED CORPORATE
001200*                    ADDRESSES TO STOP TRUNCATING ON SIGN-UP.
001300*-----------------------------------------------------------------
001400    05  LTF-USR-RECORD                PIC X(130).
001500*
001600    05  LTF-USR-FIELDS  REDEFINES LTF-USR-RECORD.
001700        06  LTF-USR-ID                PIC 9(09).
001800*                                SURROGATE KEY - SEQUENTIAL
001900        06  LTF-USR-EMAIL             PIC X(50).
002000*                                UNIQUE LOGIN IDENTIFIER
002100        06  LTF-USR-FIRST-NAME        PIC X(30).
002200        06  LTF-USR-LAST-NAME         PIC X(30).
002300        06  LTF-USR-BALANCE           PIC S9(08)V99 COMP-3.
002400*                                ACCOUNT BALANCE - NEW PLAYERS
002500*                                ARE SEEDED AT 1000.00 BY THE
002600*                                SIGN-UP PROGRAM (NOT PART OF
002700*                                THIS SUITE)
002800        06  FILLER                    PIC X(05).
002900*                                RESERVED FOR FUTURE USE
