000100*----------------------------------------------------------------*
000200*  05  LTF-TKT-RECORD              PIC X(130).
000300*  I-O FORMAT: LTFTKTR  FROM FILE LTFTKT  OF LIBRARY LOTLIB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* LOT003 - TWL    - 21/03/1991 - INITIAL VERSION
000800*                    ONE ROW PER PURCHASED SWEEPSTAKES TICKET.
000900*-----------------------------------------------------------------
001000* LOT019 - RGOH   - 06/05/1996 - ADDED LTF-TKT-CLAIMED-TS TO
001100*                    SUPPORT THE NEW PRIZE-CLAIM COUNTER PROGRAM.
001200*-----------------------------------------------------------------
001300* LOT028 - KSNG   - 30/11/1998 - LTF-TKT-NUMBER REDEFINED SO THE
001400*                    CLAIMS COUNTER CAN VALIDATE THE "TKT-" PREFIX
001500*                    WITHOUT AN UNSTRING EVERY TIME.
001600*-----------------------------------------------------------------
001700    05  LTF-TKT-RECORD                PIC X(130).
001800*
001900    05  LTF-TKT-FIELDS  REDEFINES LTF-TKT-RECORD.
002000        06  LTF-TKT-ID                PIC 9(09).
002100*                                SURROGATE KEY - SEQUENTIAL
002200        06  LTF-TKT-NUMBER            PIC X(30).
002300*                                HUMAN-FACING TICKET NO,
002400*                                "TKT-<EPOCH>-<8 CHAR HEX>"
002500        06  LTF-TKT-NUMBER-BRK REDEFINES LTF-TKT-NUMBER.
002600            08  LTF-TKT-NUM-PREFIX    PIC X(04).
002700            08  LTF-TKT-NUM-DASH1     PIC X(01).
002800            08  LTF-TKT-NUM-EPOCH     PIC X(10).
002900            08  LTF-TKT-NUM-DASH2     PIC X(01).
003000            08  LTF-TKT-NUM-HEXSFX    PIC X(08).
003100            08  FILLER                PIC X(06).
003200        06  LTF-TKT-DRAW-ID           PIC 9(09).
003300*                                FOREIGN KEY TO LTF-DRAW-ID
003400        06  LTF-TKT-USER-ID           PIC 9(09).
003500*                                FOREIGN KEY TO LTF-USR-ID
003600        06  LTF-TKT-SELECTED-NUMBERS  PIC X(20).
003700*                                CSV OF THE 5 NOS THE PLAYER
003710*                                PICKED
003800        06  LTF-TKT-PURCHASE-PRICE    PIC S9(06)V99 COMP-3.
003900*                                AMOUNT CHARGED AT PURCHASE
004000        06  LTF-TKT-PRIZE-AMOUNT      PIC S9(08)V99 COMP-3.
004100*                                PRIZE CREDITED IF WON - ZERO IF
004200*                                NOT YET SCORED OR LOST
004300        06  LTF-TKT-MATCH-COUNT       PIC 9(01).
004400*                                COUNT OF SELECTED NOS FOUND IN
004500*                                THE DRAW'S WINNING NOS (0-5)
004600        06  LTF-TKT-STATUS            PIC X(02).
004700            88  LTF-TKT-WAITING-FOR-DRAW          VALUE "WF".
004800            88  LTF-TKT-WON                       VALUE "WO".
004900            88  LTF-TKT-NOT-WON                   VALUE "NW".
005000            88  LTF-TKT-PRIZE-CLAIMED             VALUE "PC".
005100        06  LTF-TKT-PURCHASE-TS       PIC 9(14).
005200*                                PURCHASE TIMESTAMP,
005210*                                CCYYMMDDHHMMSS
005300        06  LTF-TKT-PURCH-TS-BRK REDEFINES LTF-TKT-PURCHASE-TS.
005400            08  LTF-TKT-PURCH-CCYY    PIC 9(04).
005500            08  LTF-TKT-PURCH-MM      PIC 9(02).
005600            08  LTF-TKT-PURCH-DD      PIC 9(02).
005700            08  LTF-TKT-PURCH-HH      PIC 9(02).
005800            08  LTF-TKT-PURCH-MI      PIC 9(02).
005900            08  LTF-TKT-PURCH-SS      PIC 9(02).
006000        06  LTF-TKT-CLAIMED-TS        PIC 9(14).
006100*                                CLAIM TIMESTAMP - ZERO UNTIL
006200*                                CLAIMED
006300        06  FILLER                    PIC X(11).
006400*                                RESERVED FOR FUTURE USE
