000100*----------------------------------------------------------------*
000200* LOTXPRZ - LINKAGE AREA FOR THE PRIZE-TABLE LOOKUP SUBROUTINE   *
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* LOT010 - TWL    - 02/04/1991 - INITIAL VERSION
000700*-----------------------------------------------------------------
000800    01  WK-C-XPRZ-RECORD.
000900        05  WK-C-XPRZ-INPUT.
001000            10  WK-N-XPRZ-MATCH-COUNT   PIC 9(01).
001100        05  WK-C-XPRZ-OUTPUT.
001200            10  WK-C-XPRZ-TIER-NAME     PIC X(10).
001300            10  WK-N-XPRZ-AMOUNT        PIC S9(08)V99 COMP-3.
001400            10  WK-C-XPRZ-ERROR-CD      PIC X(07).
001500            10  WK-C-XPRZ-FILE          PIC X(10).
001600            10  WK-C-XPRZ-MODE          PIC X(08).
001700            10  WK-C-XPRZ-KEY           PIC X(10).
001800            10  WK-C-XPRZ-FS            PIC X(02).
001900            10  FILLER                  PIC X(05).
