000100*----------------------------------------------------------------*
000200* LOTCREQ - TRANSACTION RECORD FOR ONE QUEUED PRIZE-CLAIM        *
000300* REQUEST - INPUT TO THE PRIZE-CLAIM BATCH JOB.                  *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* LOT041 - CTAN   - 14/01/2004 - INITIAL VERSION
000800*                    ONE ROW PER QUEUED CLAIM REQUEST - FED BY
000900*                    THE COUNTER-SALES SYSTEM WHEN A PLAYER
001000*                    PRESENTS A WINNING TICKET FOR PAYOUT.
001100*-----------------------------------------------------------------
001200    05  LTF-CREQ-RECORD              PIC X(020).
001300*
001400    05  LTF-CREQ-FIELDS  REDEFINES LTF-CREQ-RECORD.
001500        06  LTF-CREQ-TKT-ID          PIC 9(09).
001600*                                FOREIGN KEY TO LTF-TKT-ID
001700        06  LTF-CREQ-USER-ID         PIC 9(09).
001800*                                FOREIGN KEY TO LTF-USR-ID - MUST
001900*                                MATCH LTF-TKT-USER-ID ON THE
001910*                                TICKET
002000        06  FILLER                   PIC X(02).
002100*                                RESERVED FOR FUTURE USE
