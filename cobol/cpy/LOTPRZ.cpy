000100*----------------------------------------------------------------*
000200*  05  LTFPRZTB-RECORD             PIC X(040).
000300*  I-O FORMAT: LTFPRZTR  FROM FILE LTFPRZTB  OF LIBRARY LOTLIB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* LOT009 - TWL    - 02/04/1991 - INITIAL VERSION
000800*                    FOUR ROWS - MATCH COUNT 2 THRU 5 - LOADED
000900*                    ONCE AT SETTLEMENT JOB START.  MATCH COUNTS
001000*                    0 AND 1 ARE DELIBERATELY ABSENT - NO ENTRY
001100*                    MEANS NO PRIZE.
001200*-----------------------------------------------------------------
001300* LOT026 - RGOH   - 12/06/1997 - ADDED LTFPRZTB-TIER-NAME SO THE
001400*                    CONTROL REPORT COULD DISPLAY "JACKPOT" ETC
001500*                    INSTEAD OF A BARE MATCH COUNT.
001600*-----------------------------------------------------------------
001700    05  LTFPRZTB-RECORD                PIC X(040).
001800*
001900    05  LTFPRZTB-FIELDS  REDEFINES LTFPRZTB-RECORD.
002000        06  LTFPRZTB-MATCH-COUNT        PIC 9(01).
002100*                                MATCH COUNT KEY - 2 THRU 5
002200        06  LTFPRZTB-TIER-NAME          PIC X(10).
002300*                                "JACKPOT", "HIGH", "MEDIUM", OR
002310*                                "LOW"
002400        06  LTFPRZTB-AMOUNT             PIC S9(08)V99 COMP-3.
002500*                                FLAT PRIZE AMOUNT FOR THIS TIER
002600        06  FILLER                      PIC X(23).
002700*                                RESERVED FOR FUTURE USE
