000100*----------------------------------------------------------------*
000200*  05  LTF-DRAW-RECORD             PIC X(100).
000300*  I-O FORMAT: LTFDRAWR  FROM FILE LTFDRAW  OF LIBRARY LOTLIB
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* LOT002 - TWL    - 21/03/1991 - INITIAL VERSION
000800*                    ONE ROW PER SWEEPSTAKES DRAW.
000900*-----------------------------------------------------------------
001000* LOT019 - RGOH   - 06/05/1996 - ADDED LTF-DRAW-EXECUTED-AT AND
001100*                    LTF-DRAW-PRIZES-DIST-AT SO THE NIGHTLY
001200*                    SETTLEMENT RUN COULD STOP RELYING ON THE
001300*                    JOB LOG FOR "WHEN DID THIS ACTUALLY RUN".
001400*-----------------------------------------------------------------
001500* LOT031 - CTAN   - 08/02/2001 - EXPANDED LTF-DRAW-DATE FROM AN
001600*                    8-BYTE DATE-ONLY FIELD TO A 14-BYTE
001700*                    CCYYMMDDHHMMSS FIELD - BOARD NOW SCHEDULES
001800*                    DRAWS TO THE MINUTE, NOT JUST THE DAY.
001900*-----------------------------------------------------------------
002000    05  LTF-DRAW-RECORD               PIC X(100).
002100*
002200    05  LTF-DRAW-FIELDS  REDEFINES LTF-DRAW-RECORD.
002300        06  LTF-DRAW-ID               PIC 9(09).
002400*                                SURROGATE KEY - SEQUENTIAL
002500        06  LTF-DRAW-WINNING-NUMS      PIC X(20).
002600*                                CSV OF 5 WINNING NOS, E.G.
002700*                                "1,7,23,38,49" - SPACES UNTIL
002800*                                THE DRAW HAS BEEN EXTRACTED
002900        06  LTF-DRAW-TOTAL-TICKETS     PIC 9(09).
003000*                                COUNT OF TICKETS SOLD THIS DRAW
003100        06  LTF-DRAW-TOTAL-PRIZE-POOL  PIC S9(10)V99 COMP-3.
003200*                                SUM OF TICKET PURCHASE PRICES
003300        06  LTF-DRAW-STATUS            PIC X(02).
003400            88  LTF-DRAW-OPEN                     VALUE "OP".
003500            88  LTF-DRAW-CLOSED                   VALUE "CL".
003600            88  LTF-DRAW-EXTRACTED                VALUE "EX".
003700            88  LTF-DRAW-FINALIZED                VALUE "FI".
003800        06  LTF-DRAW-DATE              PIC 9(14).
003900*                                SCHEDULED DRAW DATE-TIME,
004000*                                CCYYMMDDHHMMSS
004100        06  LTF-DRAW-DATE-BRK REDEFINES LTF-DRAW-DATE.
004200            08  LTF-DRAW-DATE-CCYY     PIC 9(04).
004300            08  LTF-DRAW-DATE-MM       PIC 9(02).
004400            08  LTF-DRAW-DATE-DD       PIC 9(02).
004500            08  LTF-DRAW-DATE-HH       PIC 9(02).
004600            08  LTF-DRAW-DATE-MI       PIC 9(02).
004700            08  LTF-DRAW-DATE-SS       PIC 9(02).
004800        06  LTF-DRAW-EXECUTED-AT       PIC 9(14).
004900*                                TIMESTAMP WINNING NOS WERE
005000*                                EXTRACTED - ZERO UNTIL SET
005100        06  LTF-DRAW-PRIZES-DIST-AT    PIC 9(14).
005200*                                TIMESTAMP PRIZES WERE
005300*                                DISTRIBUTED/FINALIZED - ZERO
005400*                                UNTIL SET
005500        06  FILLER                     PIC X(11).
005600*                                RESERVED FOR FUTURE USE
