000100******************************************************************
000200*    LOTCMWS  -  COMMON WORK AREA - FILE STATUS / RUN DATE-TIME  *
000300*                COPIED AS "01 WK-C-COMMON. COPY LOTCMWS."       *
000400*                BY EVERY LOT SUITE MODULE THAT OPENS A FILE.    *
000500******************************************************************
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*----------------------------------------------------------------*
000900* TAG     DATE       DEV      DESCRIPTION                        *
001000*------- ---------- -------- ----------------------------------- *
001100* LOT001  14/03/1991 TWL     INITIAL VERSION - HOUSE FILE-STATUS *
001200*                            SWITCHES FOR THE SWEEPSTAKES SUITE. *
001300*-------------------------------------------------------------- *
001400* LOT007  02/09/1994 RGOH    ADDED WK-C-PERMANENT-ERROR 88-LEVEL *
001500*                            SO CALLERS STOP HARD-CODING "9X"    *
001600*                            RANGES IN THEIR OWN IF STATEMENTS.  *
001700*-------------------------------------------------------------- *
001800* LOT014  19/02/1999 KSNG    Y2K - SPLIT WK-C-RUN-DATE INTO A    *
001900*                            4-DIGIT-CENTURY REDEFINES SO NONE   *
001910*                            OF THE CALLERS HAVE TO GUESS THE    *
002000*                            CENTURY THEMSELVES ANY MORE.        *
002200*-------------------------------------------------------------- *
002300* LOT022  11/07/2006 CTAN    ADDED WK-N-SUBSCRIPT - SO MANY LOT  *
002400*                            MODULES WERE DECLARING THE SAME     *
002500*                            SPARE COMP SUBSCRIPT LOCALLY.       *
002600*----------------------------------------------------------------*
002700    05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
002800        88  WK-C-SUCCESSFUL                   VALUE "00".
002900        88  WK-C-DUPLICATE-KEY                VALUE "22".
003000        88  WK-C-RECORD-NOT-FOUND             VALUE "23".
003100        88  WK-C-END-OF-FILE                  VALUE "10".
003200        88  WK-C-PERMANENT-ERROR              VALUE "90" THRU
003210            "99".
003300*
003400    05  WK-C-RUN-DATE                PIC 9(08) VALUE ZEROES.
003500    05  WK-C-RUN-DATE-R  REDEFINES WK-C-RUN-DATE.
003600        10  WK-C-RUN-CCYY            PIC 9(04).
003700        10  WK-C-RUN-MM              PIC 9(02).
003800        10  WK-C-RUN-DD              PIC 9(02).
003900*
004000    05  WK-C-RUN-TIME                PIC 9(06) VALUE ZEROES.
004100    05  WK-C-RUN-TIME-R  REDEFINES WK-C-RUN-TIME.
004200        10  WK-C-RUN-HH              PIC 9(02).
004300        10  WK-C-RUN-MI              PIC 9(02).
004400        10  WK-C-RUN-SS              PIC 9(02).
004500*
004600    05  WK-N-SUBSCRIPT               PIC 9(02) COMP VALUE ZERO.
004700    05  FILLER                       PIC X(05).
