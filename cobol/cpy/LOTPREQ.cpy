000100*----------------------------------------------------------------*
000200* LOTPREQ - TRANSACTION RECORD FOR ONE QUEUED TICKET-PURCHASE    *
000300* REQUEST - INPUT TO THE NIGHTLY PURCHASE-SETTLEMENT BATCH JOB.  *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* LOT008 - TWL    - 25/03/1991 - INITIAL VERSION
000800*                    ONE ROW PER QUEUED PURCHASE REQUEST - FED BY
000900*                    THE COUNTER-SALES SYSTEM DURING THE DAY, THEN
001000*                    SETTLED AGAINST THE ACTIVE DRAW OVERNIGHT.
001100*-----------------------------------------------------------------
001200    05  LTF-PREQ-RECORD              PIC X(040).
001300*
001400    05  LTF-PREQ-FIELDS  REDEFINES LTF-PREQ-RECORD.
001500        06  LTF-PREQ-USER-ID         PIC 9(09).
001600*                                FOREIGN KEY TO LTF-USR-ID
001700        06  LTF-PREQ-SEL-NUMBERS     PIC X(20).
001800*                                CSV OF THE 5 NOS THE PLAYER
001810*                                PICKED
001900        06  FILLER                   PIC X(11).
002000*                                RESERVED FOR FUTURE USE
