000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* LOT012 TWL 02/04/1991 - INITIAL VERSION
000600* - BALANCE DEBIT/CREDIT LINKAGE
000700* FOR THE PLAYER-ACCOUNT
000800* SUBROUTINE
000900* ----------------------------------------------------------------
001000* LOT044 CTAN 22/08/2004 - ADDED WK-C-VBAL-SUFFICIENT-SW SO
001100* CALLERS STOP INFERRING
001200* SUFFICIENCY FROM THE SIGN OF
001300* WK-N-VBAL-NEW-BALANCE
001400* ----------------------------------------------------------------
001500 01 WK-VBAL.
001600     05 WK-VBAL-INPUT.
001700        10 WK-C-VBAL-OPER        PIC X(01).
001800           88 WK-C-VBAL-DEBIT             VALUE "D".
001900           88 WK-C-VBAL-CREDIT            VALUE "C".
002000        10 WK-N-VBAL-CURR-BAL    PIC S9(08)V99 COMP-3.
002100        10 WK-N-VBAL-AMOUNT      PIC S9(08)V99 COMP-3.
002200     05 WK-VBAL-OUTPUT.
002300        10 WK-N-VBAL-NEW-BAL     PIC S9(08)V99 COMP-3.
002400        10 WK-C-VBAL-SUFFICIENT-SW PIC X(01).
002500           88 WK-C-VBAL-SUFFICIENT        VALUE "Y".
002600           88 WK-C-VBAL-INSUFFICIENT      VALUE "N".
002700        10 WK-C-VBAL-ERROR-CD    PIC X(07).
002800        10 FILLER                PIC X(05).
