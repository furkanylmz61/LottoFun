000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTVBAL.
000500 AUTHOR.         TERESA WEE LIM.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DEBIT OR CREDIT A
001200*               PLAYER'S ACCOUNT BALANCE.  ON A DEBIT, THE
001300*               CALLER MUST CHECK WK-C-VBAL-SUFFICIENT-SW
001400*               BEFORE TRUSTING THE NEW BALANCE - THE BALANCE
001500*               IS *NOT* MOVED WHEN FUNDS ARE INSUFFICIENT.
001600*
001700*    RETURN CODES (WK-C-VBAL-ERROR-CD):
001800*    SPACES  - OPERATION COMPLETED
001900*    LOT0201 - OPERATION CODE NOT "D" OR "C"
002000*    LOT0202 - DEBIT AMOUNT WOULD TAKE THE BALANCE NEGATIVE
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG     DATE       DEV      DESCRIPTION
002600*------- ---------- -------- -----------------------------------
002700* LOT012  02/04/1991 TWL     INITIAL VERSION.
002800*---------------------------------------------------------------*
002900* LOT014  19/02/1999 KSNG    Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                            PROGRAM - NO CHANGE REQUIRED.
003100*---------------------------------------------------------------*
003200* LOT044  22/08/2004 CTAN    ADDED WK-C-VBAL-SUFFICIENT-SW SO
003300*                            CALLERS STOP INFERRING SUFFICIENCY
003400*                            FROM THE SIGN OF THE NEW BALANCE -
003500*                            A DEBIT NO LONGER MOVES A NEGATIVE
003600*                            BALANCE OUT TO THE CALLER AT ALL.
003700*---------------------------------------------------------------*
003800* LOT058  11/05/2013 CTAN    OPERATION-CODE TABLE REBUILT AS AN
003900*                            OCCURS TABLE OF VALID CODES SO A
004000*                            THIRD OPERATION CAN BE ADDED WITHOUT
004100*                            RESTRUCTURING THE IF-TEST.
004200*---------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   UPSI-0 IS UPSI-SWITCH-0
005200                     ON  STATUS IS U0-ON
005300                     OFF STATUS IS U0-OFF.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM LOTVBAL **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01    WK-C-COMMON.
007000 COPY LOTCMWS.
007100*
007200* ----------------------------------------------------------
007300* TABLE-ARRAY / TABLE-ARR2 - VALID OPERATION-CODE TABLE AND
007400* ITS "FOUND" SHADOW TABLE - CARRIED OVER FROM THE OLD
007500* TABLE-VALIDATION SUBROUTINES SO A NEW OPERATION CODE CAN BE
007600* ADDED HERE WITHOUT TOUCHING THE PROCEDURE DIVISION LOGIC.
007700* ----------------------------------------------------------
007800 01  TABLE-ARRAY.
007810     05  TAB-VAL OCCURS 2 TIMES PIC X(01).
007820     05  FILLER                      PIC X(01).
008000*
008100 01  TABLE-ARR2.
008110     05  TAB-VL2 OCCURS 2 TIMES PIC X(01) VALUE "N".
008120     05  FILLER                      PIC X(01).
008300*
008400 01  WK-C-WORK-AREA.
008500     05  WK-N-SUB                    PIC 9(02) COMP VALUE ZERO.
008600     05  WK-C-OPER-FOUND-SW          PIC X(01) VALUE "N".
008700         88  WK-C-OPER-FOUND                 VALUE "Y".
008800     05  FILLER                      PIC X(05).
008900*
009000 01  WK-N-BAL-VIEW REDEFINES WK-C-WORK-AREA.
009100     05  WK-N-SUB-N                  PIC 9(02).
009200     05  FILLER                      PIC X(07).
009300*
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 COPY LOTVBAL.
009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-VBAL.
010100********************************************
010200 MAIN-MODULE.
010300     SET UPSI-SWITCH-0                  TO OFF.
010400     MOVE "D"                 TO TAB-VAL(1).
010500     MOVE "C"                 TO TAB-VAL(2).
010600     PERFORM A000-APPLY-TRANSACTION
010700        THRU A099-APPLY-TRANSACTION-EX.
010800     EXIT PROGRAM.
010900*
011000*---------------------------------------------------------------*
011100 A000-APPLY-TRANSACTION.
011200*---------------------------------------------------------------*
011300     MOVE SPACES              TO WK-C-VBAL-ERROR-CD.
011400     MOVE ZERO                TO WK-N-VBAL-NEW-BAL.
011500     SET WK-C-VBAL-INSUFFICIENT TO TRUE.
011600     SET WK-C-OPER-FOUND-SW TO "N".
011700*
011800     MOVE 1                   TO WK-N-SUB.
011900     PERFORM A100-CHECK-OPER-CODE
012000        THRU A199-CHECK-OPER-CODE-EX
012100            UNTIL WK-N-SUB > 2.
012200*
012300     IF NOT WK-C-OPER-FOUND
012400         MOVE "LOT0201"       TO WK-C-VBAL-ERROR-CD
012500         GO TO A099-APPLY-TRANSACTION-EX
012600     END-IF.
012700*
012800     IF WK-C-VBAL-DEBIT
012900         PERFORM B100-DEBIT-ACCOUNT
013000            THRU B199-DEBIT-ACCOUNT-EX
013100     ELSE
013200         PERFORM B200-CREDIT-ACCOUNT
013300            THRU B299-CREDIT-ACCOUNT-EX
013400     END-IF.
013500*
013600 A099-APPLY-TRANSACTION-EX.
013700     EXIT.
013750*---------------------------------------------------------------*
013800 A100-CHECK-OPER-CODE.
013850*---------------------------------------------------------------*
013900     IF WK-C-VBAL-OPER = TAB-VAL(WK-N-SUB)
013950         MOVE "Y" TO TAB-VL2(WK-N-SUB)
013960         SET WK-C-OPER-FOUND TO TRUE
013970     END-IF.
013980     ADD 1 TO WK-N-SUB.
013990 A199-CHECK-OPER-CODE-EX.
013995     EXIT.
014000*---------------------------------------------------------------*
014100 B100-DEBIT-ACCOUNT.
014200*---------------------------------------------------------------*
014300     IF WK-N-VBAL-AMOUNT > WK-N-VBAL-CURR-BAL
014400         MOVE "LOT0202"       TO WK-C-VBAL-ERROR-CD
014500         SET WK-C-VBAL-INSUFFICIENT TO TRUE
014600     ELSE
014700         COMPUTE WK-N-VBAL-NEW-BAL =
014800             WK-N-VBAL-CURR-BAL - WK-N-VBAL-AMOUNT
014900         SET WK-C-VBAL-SUFFICIENT TO TRUE
015000     END-IF.
015100 B199-DEBIT-ACCOUNT-EX.
015200     EXIT.
015300*---------------------------------------------------------------*
015400 B200-CREDIT-ACCOUNT.
015500*---------------------------------------------------------------*
015600     COMPUTE WK-N-VBAL-NEW-BAL =
015700         WK-N-VBAL-CURR-BAL + WK-N-VBAL-AMOUNT.
015800     SET WK-C-VBAL-SUFFICIENT TO TRUE.
015900 B299-CREDIT-ACCOUNT-EX.
016000     EXIT.
016100*
016200******************************************************************
016300************** END OF PROGRAM SOURCE -  LOTVBAL ****************
016400******************************************************************
