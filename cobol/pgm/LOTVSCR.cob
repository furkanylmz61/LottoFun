000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTVSCR.
000500 AUTHOR.         TERESA WEE LIM.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE ONE TICKET
001200*               AGAINST A DRAW'S WINNING NUMBERS - COUNTS THE
001300*               MATCHES, LOOKS UP THE PRIZE TIER, AND RETURNS
001400*               THE TICKET'S NEW STATUS.
001500*
001600*    RETURN CODES (WK-C-VSCR-ERROR-CD):
001700*    SPACES  - TICKET SCORED SUCCESSFULLY
001800*    LOT0101 - TICKET WAS NOT IN WAITING-FOR-DRAW STATUS -
001900*              PROGRAMMING ERROR IN THE CALLING PROGRAM -
002000*              A TICKET MUST NEVER BE SCORED TWICE
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG     DATE       DEV      DESCRIPTION
002600*------- ---------- -------- -----------------------------------
002700* LOT011  02/04/1991 TWL     INITIAL VERSION.
002800*---------------------------------------------------------------*
002900* LOT023  14/09/1993 TWL     REWORKED MATCH COUNT TO USE TWO
003000*                            49-POSITION FLAG TABLES INSTEAD OF
003100*                            A NESTED LOOP OVER BOTH CSV STRINGS
003200*                            - THE OLD VERSION MISCOUNTED WHEN
003300*                            A PLAYER'S OWN PICK HAD A REPEATED
003400*                            NUMBER.
003500*---------------------------------------------------------------*
003600* LOT037  04/03/2002 RGOH    ADDED THE WAITING-FOR-DRAW GUARD SO
003700*                            THE SETTLEMENT JOB CANNOT SCORE THE
003800*                            SAME TICKET TWICE IF IT IS RE-RUN.
003900*---------------------------------------------------------------*
004000* LOT014  19/02/1999 KSNG    Y2K REVIEW - NO DATE FIELDS IN THIS
004100*                            PROGRAM - NO CHANGE REQUIRED.
004200*---------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   UPSI-0 IS UPSI-SWITCH-0
005200                     ON  STATUS IS U0-ON
005300                     OFF STATUS IS U0-OFF.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM LOTVSCR **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01    WK-C-COMMON.
007000 COPY LOTCMWS.
007100*
007200 COPY LOTXPRZ.
007400*
007500 01  WK-C-WORK-AREA.
007600     05  WK-N-SUB                    PIC 9(02) COMP VALUE ZERO.
007700     05  WK-N-MATCH-COUNT-WK         PIC 9(01) COMP VALUE ZERO.
007800     05  WK-C-SEL-TAB OCCURS 5 TIMES PIC X(02).
007900     05  WK-C-WIN-TAB OCCURS 5 TIMES PIC X(02).
008000     05  FILLER                      PIC X(05).
008100*
008200 01  WK-N-TAB-VIEW REDEFINES WK-C-WORK-AREA.
008300     05  FILLER                      PIC X(03).
008400     05  WK-N-SEL-TAB OCCURS 5 TIMES PIC 9(02).
008500     05  WK-N-WIN-TAB OCCURS 5 TIMES PIC 9(02).
008600     05  FILLER                      PIC X(05).
008700*
008800* ----------------------------------------------------------
008900* WIN-FLAG-TAB/SEL-FLAG-TAB - 1 POSITION PER POSSIBLE NUMBER
009000* 1-49.  "Y" MEANS THAT NUMBER APPEARS IN THE RESPECTIVE
009100* STRING - DUPLICATE ENTRIES IN A CSV STRING SIMPLY SET THE
009200* SAME FLAG TWICE, WHICH IS EXACTLY THE "TREAT AS A SET" RULE.
009300* ----------------------------------------------------------
009400 01  WK-C-WIN-FLAGS.
009500     05  WK-C-WIN-FLAG-TAB OCCURS 49 TIMES PIC X(01)
009600             VALUE "N".
009700*
009800 01  WK-C-WIN-FLAG-MASK REDEFINES WK-C-WIN-FLAGS PIC X(49).
009900*
010000 01  WK-C-SEL-FLAGS.
010100     05  WK-C-SEL-FLAG-TAB OCCURS 49 TIMES PIC X(01)
010200             VALUE "N".
010300*
010400 01  WK-C-SEL-FLAG-MASK REDEFINES WK-C-SEL-FLAGS PIC X(49).
010500*
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 COPY LOTVSCR.
011000 EJECT
011100********************************************
011200 PROCEDURE DIVISION USING WK-C-VSCR-RECORD.
011300********************************************
011400 MAIN-MODULE.
011500     SET UPSI-SWITCH-0                  TO OFF.
011600     PERFORM A000-SCORE-TICKET
011700        THRU A099-SCORE-TICKET-EX.
011800     EXIT PROGRAM.
011900*
012000*---------------------------------------------------------------*
012100 A000-SCORE-TICKET.
012200*---------------------------------------------------------------*
012300     MOVE SPACES              TO WK-C-VSCR-ERROR-CD.
012400     MOVE ZERO                TO WK-N-VSCR-MATCH-COUNT.
012500     MOVE ZERO                TO WK-N-VSCR-PRIZE-AMOUNT.
012600     MOVE SPACES              TO WK-C-VSCR-NEW-STATUS.
012700*
012800     IF WK-C-VSCR-TKT-STATUS NOT = "WF"
012900         MOVE "LOT0101"       TO WK-C-VSCR-ERROR-CD
013000         GO TO A099-SCORE-TICKET-EX
013100     END-IF.
013200*
013300     PERFORM B100-CALCULATE-MATCHES
013400        THRU B199-CALCULATE-MATCHES-EX.
013500*
013600     MOVE WK-N-MATCH-COUNT-WK TO WK-N-VSCR-MATCH-COUNT.
013700*
013800     IF WK-N-MATCH-COUNT-WK >= 2
013900         PERFORM C100-LOOKUP-PRIZE
014000            THRU C199-LOOKUP-PRIZE-EX
014100         MOVE WK-N-XPRZ-AMOUNT     TO WK-N-VSCR-PRIZE-AMOUNT
014200         MOVE "WO"                 TO WK-C-VSCR-NEW-STATUS
014300     ELSE
014400         MOVE ZERO                 TO WK-N-VSCR-PRIZE-AMOUNT
014500         MOVE "NW"                 TO WK-C-VSCR-NEW-STATUS
014600     END-IF.
014700*
014800 A099-SCORE-TICKET-EX.
014900     EXIT.
015000*---------------------------------------------------------------*
015100 B100-CALCULATE-MATCHES.
015200*---------------------------------------------------------------*
015300     MOVE "N"                 TO WK-C-WIN-FLAG-MASK.
015400     MOVE "N"                 TO WK-C-SEL-FLAG-MASK.
015500     MOVE ZERO                TO WK-N-MATCH-COUNT-WK.
015600*
015700     UNSTRING WK-C-VSCR-WINNING-NUMS DELIMITED BY ","
015800         INTO WK-C-WIN-TAB(1) WK-C-WIN-TAB(2)
015900              WK-C-WIN-TAB(3) WK-C-WIN-TAB(4)
016000              WK-C-WIN-TAB(5).
016100     UNSTRING WK-C-VSCR-SEL-NUMBERS DELIMITED BY ","
016200         INTO WK-C-SEL-TAB(1) WK-C-SEL-TAB(2)
016300              WK-C-SEL-TAB(3) WK-C-SEL-TAB(4)
016400              WK-C-SEL-TAB(5).
016500*
016600     MOVE 1                   TO WK-N-SUB.
016700     PERFORM B110-SET-FLAGS-FROM-PICK
016800        THRU B119-SET-FLAGS-FROM-PICK-EX
016900            UNTIL WK-N-SUB > 5.
017000*
017100     MOVE 1                   TO WK-N-SUB.
017200     PERFORM B120-COUNT-INTERSECTION
017300        THRU B129-COUNT-INTERSECTION-EX
017400            UNTIL WK-N-SUB > 49.
017500*
017600 B199-CALCULATE-MATCHES-EX.
017700     EXIT.
017800*---------------------------------------------------------------*
017900 B110-SET-FLAGS-FROM-PICK.
018000*---------------------------------------------------------------*
018100     IF WK-N-WIN-TAB(WK-N-SUB) > 0
018200         MOVE "Y" TO WK-C-WIN-FLAG-TAB(WK-N-WIN-TAB(WK-N-SUB))
018300     END-IF.
018400     IF WK-N-SEL-TAB(WK-N-SUB) > 0
018500         MOVE "Y" TO WK-C-SEL-FLAG-TAB(WK-N-SEL-TAB(WK-N-SUB))
018600     END-IF.
018700     ADD 1 TO WK-N-SUB.
018800 B119-SET-FLAGS-FROM-PICK-EX.
018900     EXIT.
019000*---------------------------------------------------------------*
019100 B120-COUNT-INTERSECTION.
019200*---------------------------------------------------------------*
019300     IF WK-C-WIN-FLAG-TAB(WK-N-SUB) = "Y"
019400           AND WK-C-SEL-FLAG-TAB(WK-N-SUB) = "Y"
019500         ADD 1 TO WK-N-MATCH-COUNT-WK
019600     END-IF.
019700     ADD 1 TO WK-N-SUB.
019800 B129-COUNT-INTERSECTION-EX.
019900     EXIT.
020000*---------------------------------------------------------------*
020100 C100-LOOKUP-PRIZE.
020200*---------------------------------------------------------------*
020300     MOVE WK-N-MATCH-COUNT-WK TO WK-N-XPRZ-MATCH-COUNT.
020400     CALL "LOTXPRZ"           USING WK-C-XPRZ-RECORD.
020500     IF WK-C-XPRZ-ERROR-CD NOT = SPACES
020600         MOVE ZERO            TO WK-N-XPRZ-AMOUNT
020700     END-IF.
020800 C199-LOOKUP-PRIZE-EX.
020900     EXIT.
021000*
021100******************************************************************
021200************** END OF PROGRAM SOURCE -  LOTVSCR ****************
021300******************************************************************
