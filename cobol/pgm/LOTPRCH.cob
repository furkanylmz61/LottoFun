000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTPRCH.
000500 AUTHOR.         TERESA WEE LIM.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100* DESCRIPTION :  BATCH JOB THAT SETTLES A QUEUE OF TICKET-PURCHASE
001200*                REQUESTS AGAINST THE CURRENTLY ACTIVE DRAW -
001210*                VALIDATES THE PICKED NUMBERS, DEBITS THE BUYER,
001300*                WRITES THE NEW TICKET, AND REGISTERS THE SALE
001400*                AGAINST THE DRAW'S COUNTERS.
001600* NOTE        :  A REQUEST IS SKIPPED (NOT ABENDED) IF ITS NUMBERS
001700*                ARE INVALID, THE DRAW IS NOT ELIGIBLE, OR THE
001710*                BUYER HAS INSUFFICIENT FUNDS - ONE BAD TICKET
001800*                MUST NEVER STOP THE WHOLE BATCH.  SEE B200 BELOW.
002000*
002100* ================================================================
002200* HISTORY OF MODIFICATION:
002300* ================================================================
002400* TAG     DATE       DEV      DESCRIPTION
002500* ------- ---------- -------- -----------------------------------
002600* LOT008  25/03/1991 TWL     INITIAL VERSION.
002700*---------------------------------------------------------------*
002800* LOT014  19/02/1999 KSNG    Y2K REVIEW - LTF-DRAW-DATE AND ALL
002900*                            TIMESTAMP FIELDS ALREADY CARRY A
003000*                            4-DIGIT CENTURY - NO CHANGE REQUIRED.
003100*---------------------------------------------------------------*
003200* LOT038  11/06/2002 RGOH    ADDED THE ELIGIBILITY GUARD (STATUS
003300*                            MUST BE OPEN AND THE DRAW-DATE
003310*                            STRICTLY IN THE FUTURE) - A REQUEST
003400*                            QUEUED LATE IN THE DAY WAS SLIPPING
003500*                            INTO A DRAW THAT HAD ALREADY BEEN
003600*                            CLOSED BY THE TIME THIS JOB RAN.
003800*---------------------------------------------------------------*
003900* LOT046  09/09/2005 CTAN    LOTVDRW IS READ-ONLY BY DESIGN (SEE
004000*                            ITS OWN HISTORY) SO THIS PROGRAM
004010*                            OPENS LTFDRAW A SECOND TIME, ITSELF,
004100*                            JUST TO POST THE COUNTER UPDATE - DO
004200*                            NOT TRY TO MERGE THE TWO OPENS, THE
004300*                            SCAN INSIDE LOTVDRW WILL BREAK.
004500*---------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT LTFPREQ  ASSIGN TO DATABASE-LTFPREQ
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-PREQ-STATUS.
006300*
006400     SELECT LTFDRAW  ASSIGN TO DATABASE-LTFDRAW
006500            ORGANIZATION      IS INDEXED
006600            ACCESS MODE       IS DYNAMIC
006700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*
007000     SELECT LTFTKT   ASSIGN TO DATABASE-LTFTKT
007100            ORGANIZATION      IS INDEXED
007200            ACCESS MODE       IS DYNAMIC
007300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500*
007600     SELECT LTFUSR   ASSIGN TO DATABASE-LTFUSR
007700            ORGANIZATION      IS INDEXED
007800            ACCESS MODE       IS DYNAMIC
007900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100*
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600**************
008700 FD  LTFPREQ
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS LTFPREQ-REC.
009000 01  LTFPREQ-REC.
009100     COPY LOTPREQ.
009200*
009300 FD  LTFDRAW
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS LTFDRAW-REC.
009600 01  LTFDRAW-REC.
009700     COPY LOTDRAW.
009800*
009900 FD  LTFTKT
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS LTFTKT-REC.
010200 01  LTFTKT-REC.
010300     COPY LOTTKT.
010400*
010500 FD  LTFUSR
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS LTFUSR-REC.
010800 01  LTFUSR-REC.
010900     COPY LOTUSR.
011000*
011100*************************
011200 WORKING-STORAGE SECTION.
011300*************************
011400 01  FILLER                          PIC X(24) VALUE
011500        "** PROGRAM LOTPRCH **".
011600*
011700* ------------------ PROGRAM WORKING STORAGE -------------------*
011800 01  WK-C-COMMON.
011900     COPY LOTCMWS.
012000*
012100 77  WK-C-PREQ-STATUS                PIC X(02) VALUE SPACES.
012200*
012300 77  WK-N-PURCHASE-PRICE             PIC S9(06)V99 COMP-3
012400        VALUE 10.00.
012500*
012600 COPY LOTVDRW.
012800*
012900 COPY LOTVNUM.
013100*
013200 COPY LOTVBAL.
013400*
013500* ----------------------------------------------------------
013600* WK-N-NEXT-TKT-ID IS SEEDED ONCE AT JOB START BY FINDING THE
013700* HIGHEST EXISTING LTF-TKT-ID (START ... NOT GREATER THAN
013800* HIGH-VALUES, THEN READ NEXT) AND ADDING 1 - SAME 'FIND THE
013900* LAST KEY' IDIOM RGOH USED ON THE OLD SETTLEMENT ACCOUNT FILE.
014000* ----------------------------------------------------------
014100 01  WK-C-WORK-AREA.
014200     05  WK-C-PREQ-EOF-SW            PIC X(01) VALUE "N".
014300        88  WK-C-PREQ-EOF                    VALUE "Y".
014400     05  WK-C-VALID-REQUEST-SW       PIC X(01) VALUE "N".
014500        88  WK-C-VALID-REQUEST               VALUE "Y".
014600     05  WK-N-NEXT-TKT-ID            PIC 9(09) COMP VALUE ZERO.
014700     05  WK-N-CURRENT-TS             PIC 9(14)      VALUE ZERO.
014800     05  WK-N-REQUESTS-READ          PIC 9(09) COMP VALUE ZERO.
014900     05  WK-N-TICKETS-SOLD           PIC 9(09) COMP VALUE ZERO.
015000     05  WK-N-REQUESTS-REJECTED      PIC 9(09) COMP VALUE ZERO.
015100     05  FILLER                      PIC X(05).
015200*
015300 01  WK-N-WORK-VIEW REDEFINES WK-C-WORK-AREA PIC X(57).
015400*
015500* TICKET-NUMBER LAYOUT MIRRORS LTF-TKT-NUMBER-BRK IN LOTTKT
015510* EXACTLY - PREFIX/DASH1/EPOCH/DASH2/SUFFIX/FILLER - SO THE CLAIMS
015700* COUNTER'S UNSTRING-FREE PREFIX CHECK (SEE LOT028 OVER IN
015710* LOTTKT) KEEPS WORKING.
015800 01  WK-C-TKT-NUM-BUILD.
015900     05  WK-C-TKT-NUM-PFX            PIC X(04) VALUE "TKT-".
016000     05  WK-C-TKT-NUM-DASH1          PIC X(01) VALUE "-".
016100     05  WK-C-TKT-NUM-EPOCH          PIC X(10).
016200     05  WK-C-TKT-NUM-DASH2          PIC X(01) VALUE "-".
016300     05  WK-C-TKT-NUM-SFX            PIC 9(08).
016400     05  FILLER                      PIC X(06).
016500*
016600 01  WK-N-TKT-NUM-VIEW REDEFINES WK-C-TKT-NUM-BUILD PIC X(30).
016700*
016800 EJECT
016900********************************************
017000 PROCEDURE DIVISION.
017100********************************************
017200 MAIN-MODULE.
017300     SET UPSI-SWITCH-0                  TO OFF.
017400     PERFORM A000-INITIALIZATION
017500        THRU A099-INITIALIZATION-EX.
017600     PERFORM B000-PROCESS-ALL-REQUESTS
017700        THRU B099-PROCESS-ALL-REQUESTS-EX.
017800     PERFORM Z000-END-PROGRAM-ROUTINE
017900        THRU Z099-END-PROGRAM-ROUTINE-EX.
018000     STOP RUN.
018100*
018200*---------------------------------------------------------------*
018300 A000-INITIALIZATION.
018400*---------------------------------------------------------------*
018500     ACCEPT WK-C-RUN-DATE           FROM DATE YYYYMMDD.
018600     ACCEPT WK-C-RUN-TIME           FROM TIME.
018700     STRING WK-C-RUN-DATE           DELIMITED BY SIZE
018800        WK-C-RUN-TIME           DELIMITED BY SIZE
018900        INTO WK-N-CURRENT-TS.
019000*
019100     OPEN INPUT LTFPREQ.
019200     IF  NOT WK-C-PREQ-STATUS = "00"
019300        DISPLAY "LOTPRCH - OPEN FILE ERROR - LTFPREQ"
019400        DISPLAY "FILE STATUS IS " WK-C-PREQ-STATUS
019500        GO TO Y900-ABNORMAL-TERMINATION
019600     END-IF.
019700*
019800     OPEN I-O   LTFTKT.
019900     IF  NOT WK-C-SUCCESSFUL
020000        DISPLAY "LOTPRCH - OPEN FILE ERROR - LTFTKT"
020100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200        GO TO Y900-ABNORMAL-TERMINATION
020300     END-IF.
020400*
020500     OPEN I-O   LTFUSR.
020600     IF  NOT WK-C-SUCCESSFUL
020700        DISPLAY "LOTPRCH - OPEN FILE ERROR - LTFUSR"
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900        GO TO Y900-ABNORMAL-TERMINATION
021000     END-IF.
021100*
021200     PERFORM A100-DETERMINE-NEXT-TICKET-ID
021300        THRU A199-DETERMINE-NEXT-TICKET-ID-EX.
021400*
021500     SET WK-C-PREQ-EOF-SW TO "N".
021600 A099-INITIALIZATION-EX.
021700     EXIT.
021800*---------------------------------------------------------------*
021900 A100-DETERMINE-NEXT-TICKET-ID.
022000*---------------------------------------------------------------*
022100     MOVE HIGH-VALUES         TO LTF-TKT-ID.
022200     START LTFTKT KEY IS NOT GREATER THAN LTF-TKT-ID
022300        INVALID KEY
022400         MOVE 1                TO WK-N-NEXT-TKT-ID
022500         GO TO A199-DETERMINE-NEXT-TICKET-ID-EX
022600     END-START.
022700*
022800     READ LTFTKT NEXT RECORD
022900        AT END
023000         MOVE 1                TO WK-N-NEXT-TKT-ID
023100        NOT AT END
023200         COMPUTE WK-N-NEXT-TKT-ID = LTF-TKT-ID + 1
023300     END-READ.
023400 A199-DETERMINE-NEXT-TICKET-ID-EX.
023500     EXIT.
023600*---------------------------------------------------------------*
023700* MAIN QUEUE SCAN - ONE PURCHASE REQUEST PER RECORD.
023800*---------------------------------------------------------------*
023900 B000-PROCESS-ALL-REQUESTS.
024000*---------------------------------------------------------------*
024100     PERFORM B100-PROCESS-NEXT-REQUEST
024200        THRU B199-PROCESS-NEXT-REQUEST-EX
024300        UNTIL WK-C-PREQ-EOF.
024400 B099-PROCESS-ALL-REQUESTS-EX.
024500     EXIT.
024600*---------------------------------------------------------------*
024700 B100-PROCESS-NEXT-REQUEST.
024800*---------------------------------------------------------------*
024900     READ LTFPREQ
025000        AT END
025100         SET WK-C-PREQ-EOF TO TRUE
025200        NOT AT END
025300         ADD 1 TO WK-N-REQUESTS-READ
025400         PERFORM B200-SETTLE-ONE-REQUEST
025500            THRU B299-SETTLE-ONE-REQUEST-EX
025600     END-READ.
025700 B199-PROCESS-NEXT-REQUEST-EX.
025800     EXIT.
025900*---------------------------------------------------------------*
026000* ONE REQUEST, START TO FINISH - A REJECTION AT ANY GUARD SIMPLY
026100* COUNTS THE REQUEST AS REJECTED AND MOVES ON TO THE NEXT ONE.
026200*---------------------------------------------------------------*
026300 B200-SETTLE-ONE-REQUEST.
026400*---------------------------------------------------------------*
026500     SET WK-C-VALID-REQUEST-SW TO "Y".
026600     MOVE SPACES TO WK-C-VDRW-ERROR-CD WK-C-VNUM-ERROR-CD
026700        WK-C-VBAL-ERROR-CD.
026800*
026900     PERFORM C100-FIND-ACTIVE-DRAW
027000        THRU C199-FIND-ACTIVE-DRAW-EX.
027100     IF NOT WK-C-VALID-REQUEST
027200        GO TO B298-SETTLE-ONE-REQUEST-REJECT
027300     END-IF.
027400*
027500     PERFORM C200-VALIDATE-NUMBERS
027600        THRU C299-VALIDATE-NUMBERS-EX.
027700     IF NOT WK-C-VALID-REQUEST
027800        GO TO B298-SETTLE-ONE-REQUEST-REJECT
027900     END-IF.
028000*
028100     PERFORM D100-FIND-BUYER
028200        THRU D199-FIND-BUYER-EX.
028300     IF NOT WK-C-VALID-REQUEST
028400        GO TO B298-SETTLE-ONE-REQUEST-REJECT
028500     END-IF.
028600*
028700     PERFORM D200-DEBIT-BUYER
028800        THRU D299-DEBIT-BUYER-EX.
028900     IF NOT WK-C-VALID-REQUEST
029000        GO TO B298-SETTLE-ONE-REQUEST-REJECT
029100     END-IF.
029200*
029300     PERFORM E100-CREATE-TICKET
029400        THRU E199-CREATE-TICKET-EX.
029500*
029600     PERFORM F100-REGISTER-SALE
029700        THRU F199-REGISTER-SALE-EX.
029800*
029900     ADD 1 TO WK-N-TICKETS-SOLD.
030000     GO TO B299-SETTLE-ONE-REQUEST-EX.
030100*
030200 B298-SETTLE-ONE-REQUEST-REJECT.
030300     ADD 1 TO WK-N-REQUESTS-REJECTED.
030400     DISPLAY "LOTPRCH - REQUEST REJECTED FOR USER "
030500        LTF-PREQ-USER-ID " - " WK-C-VDRW-ERROR-CD
030600        WK-C-VNUM-ERROR-CD WK-C-VBAL-ERROR-CD.
030700 B299-SETTLE-ONE-REQUEST-EX.
030800     EXIT.
030900*---------------------------------------------------------------*
031000* BUSINESS RULE 5 - ACTIVE DRAW = STATUS OPEN AND DRAW-DATE
031100* STRICTLY AFTER NOW.  LOTVDRW FUNCTION 'A' ALREADY RETURNS THE
031200* EARLIEST OPEN DRAW - THIS PARAGRAPH THEN APPLIES THE DATE TEST.
031300*---------------------------------------------------------------*
031400 C100-FIND-ACTIVE-DRAW.
031500*---------------------------------------------------------------*
031600     MOVE SPACES               TO WK-C-VDRW-ERROR-CD.
031700     SET WK-C-VDRW-FIND-ACTIVE TO TRUE.
031800     CALL "LOTVDRW"            USING WK-C-VDRW-RECORD.
031900*
032000     IF WK-C-VDRW-ERROR-CD NOT = SPACES
032100        SET WK-C-VALID-REQUEST TO FALSE
032200        GO TO C199-FIND-ACTIVE-DRAW-EX
032300     END-IF.
032400*
032500     IF WK-C-VDRW-STATUS NOT = "OP"
032600        MOVE "LOT0301"         TO WK-C-VDRW-ERROR-CD
032700        SET WK-C-VALID-REQUEST TO FALSE
032800        GO TO C199-FIND-ACTIVE-DRAW-EX
032900     END-IF.
033000*
033100     IF WK-N-VDRW-DRAW-DATE NOT > WK-N-CURRENT-TS
033200        MOVE "LOT0302"         TO WK-C-VDRW-ERROR-CD
033300        SET WK-C-VALID-REQUEST TO FALSE
033400     END-IF.
033500 C199-FIND-ACTIVE-DRAW-EX.
033600     EXIT.
033700*---------------------------------------------------------------*
033800* BUSINESS RULE 1 - NUMBER VALIDATION.  LOTVNUM ALSO RETURNS THE
033900* SORTED CSV THAT GETS STAMPED ONTO THE NEW TICKET IN E100 BELOW.
034000*---------------------------------------------------------------*
034100 C200-VALIDATE-NUMBERS.
034200*---------------------------------------------------------------*
034300     MOVE SPACES               TO WK-C-VNUM-ERROR-CD.
034400     MOVE LTF-PREQ-SEL-NUMBERS TO WK-C-VNUM-SEL-NUMBERS.
034500     CALL "LOTVNUM"            USING WK-C-VNUM-RECORD.
034600*
034700     IF WK-C-VNUM-ERROR-CD NOT = SPACES OR WK-C-VNUM-INVALID
034800        MOVE "LOT0303"         TO WK-C-VNUM-ERROR-CD
034900        SET WK-C-VALID-REQUEST TO FALSE
035000     END-IF.
035100 C299-VALIDATE-NUMBERS-EX.
035200     EXIT.
035300*---------------------------------------------------------------*
035400 D100-FIND-BUYER.
035500*---------------------------------------------------------------*
035600     MOVE LTF-PREQ-USER-ID     TO LTF-USR-ID.
035700     READ LTFUSR
035800        INVALID KEY
035900         MOVE "LOT0304"      TO WK-C-VBAL-ERROR-CD
036000         SET WK-C-VALID-REQUEST TO FALSE
036100     END-READ.
036200 D199-FIND-BUYER-EX.
036300     EXIT.
036400*---------------------------------------------------------------*
036500* BUSINESS RULE 9 - DEBIT GUARD.  WK-C-VBAL-SUFFICIENT-SW MUST BE
036600* CHECKED BEFORE THE NEW BALANCE IS EVER TRUSTED - SEE LOTVBAL.
036700*---------------------------------------------------------------*
036800 D200-DEBIT-BUYER.
036900*---------------------------------------------------------------*
037000     SET WK-C-VBAL-DEBIT       TO TRUE.
037100     MOVE LTF-USR-BALANCE      TO WK-N-VBAL-CURR-BAL.
037200     MOVE WK-N-PURCHASE-PRICE  TO WK-N-VBAL-AMOUNT.
037300     CALL "LOTVBAL"            USING WK-VBAL.
037400*
037500     IF WK-C-VBAL-ERROR-CD NOT = SPACES OR WK-C-VBAL-INSUFFICIENT
037600        MOVE "LOT0305"         TO WK-C-VBAL-ERROR-CD
037700        SET WK-C-VALID-REQUEST TO FALSE
037800        GO TO D299-DEBIT-BUYER-EX
037900     END-IF.
038000*
038100     MOVE WK-N-VBAL-NEW-BAL    TO LTF-USR-BALANCE.
038200     REWRITE LTFUSR-REC.
038300     IF NOT WK-C-SUCCESSFUL
038400        DISPLAY "LOTPRCH - REWRITE ERROR - LTFUSR"
038500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038600        GO TO Y900-ABNORMAL-TERMINATION
038700     END-IF.
038800 D299-DEBIT-BUYER-EX.
038900     EXIT.
039000*---------------------------------------------------------------*
039100* NEW TICKET - STATUS WAITING-FOR-DRAW, SORTED CSV, DEFAULT PRICE,
039200* PURCHASE-TS = NOW.  TICKET NUMBER IS BUILT FROM THE
039210* LTF-TKT-NUMBER-BRK PIECES IN LOTTKT - SUFFIX IS JUST THE
039300* SURROGATE KEY ZERO-
039400* PADDED, THE SHOP NEVER DID BUILD A TRUE HEX CONVERTER FOR THIS
039500* FIELD.
039600*---------------------------------------------------------------*
039700 E100-CREATE-TICKET.
039800*---------------------------------------------------------------*
039900     MOVE WK-N-NEXT-TKT-ID        TO LTF-TKT-ID.
040000*
040100     MOVE WK-N-CURRENT-TS(1:10)   TO WK-C-TKT-NUM-EPOCH.
040200     MOVE WK-N-NEXT-TKT-ID        TO WK-C-TKT-NUM-SFX.
040300     MOVE WK-N-TKT-NUM-VIEW       TO LTF-TKT-NUMBER.
040400*
040500     MOVE WK-N-VDRW-DRAW-ID-OUT   TO LTF-TKT-DRAW-ID.
040600     MOVE LTF-PREQ-USER-ID        TO LTF-TKT-USER-ID.
040700     MOVE WK-C-VNUM-SORTED-CSV    TO LTF-TKT-SELECTED-NUMBERS.
040800     MOVE WK-N-PURCHASE-PRICE     TO LTF-TKT-PURCHASE-PRICE.
040900     MOVE ZERO                    TO LTF-TKT-PRIZE-AMOUNT.
041000     MOVE ZERO                    TO LTF-TKT-MATCH-COUNT.
041100     SET LTF-TKT-WAITING-FOR-DRAW TO TRUE.
041200     MOVE WK-N-CURRENT-TS         TO LTF-TKT-PURCHASE-TS.
041300     MOVE ZERO                    TO LTF-TKT-CLAIMED-TS.
041400*
041500     WRITE LTFTKT-REC.
041600     IF NOT WK-C-SUCCESSFUL
041700        DISPLAY "LOTPRCH - WRITE ERROR - LTFTKT"
041800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041900        GO TO Y900-ABNORMAL-TERMINATION
042000     END-IF.
042100*
042200     ADD 1 TO WK-N-NEXT-TKT-ID.
042300 E199-CREATE-TICKET-EX.
042400     EXIT.
042500*---------------------------------------------------------------*
042600* REGISTER THE SALE - OPENS LTFDRAW ITSELF (SEE LOT046 ABOVE),
042700* SINCE LOTVDRW HAS ALREADY CLOSED IT BY THE TIME WE GET HERE.
042800*---------------------------------------------------------------*
042900 F100-REGISTER-SALE.
043000*---------------------------------------------------------------*
043100     OPEN I-O LTFDRAW.
043200     IF NOT WK-C-SUCCESSFUL
043300        DISPLAY "LOTPRCH - OPEN FILE ERROR - LTFDRAW"
043400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043500        GO TO Y900-ABNORMAL-TERMINATION
043600     END-IF.
043700*
043800     MOVE WK-N-VDRW-DRAW-ID-OUT TO LTF-DRAW-ID.
043900     READ LTFDRAW
044000        INVALID KEY
044100         DISPLAY "LOTPRCH - REREAD ERROR - LTFDRAW"
044200         GO TO Y900-ABNORMAL-TERMINATION
044300     END-READ.
044400*
044500     ADD 1                   TO LTF-DRAW-TOTAL-TICKETS.
044600     ADD WK-N-PURCHASE-PRICE  TO LTF-DRAW-TOTAL-PRIZE-POOL.
044700     REWRITE LTFDRAW-REC.
044800     IF NOT WK-C-SUCCESSFUL
044900        DISPLAY "LOTPRCH - REWRITE ERROR - LTFDRAW"
045000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045100        GO TO Y900-ABNORMAL-TERMINATION
045200     END-IF.
045300*
045400     CLOSE LTFDRAW.
045500 F199-REGISTER-SALE-EX.
045600     EXIT.
045700*---------------------------------------------------------------*
045800 Y900-ABNORMAL-TERMINATION.
045900     PERFORM Z000-END-PROGRAM-ROUTINE
046000        THRU Z099-END-PROGRAM-ROUTINE-EX.
046100     STOP RUN.
046200*
046300*---------------------------------------------------------------*
046400 Z000-END-PROGRAM-ROUTINE.
046500*---------------------------------------------------------------*
046600     DISPLAY "LOTPRCH - REQUESTS READ     - " WK-N-REQUESTS-READ.
046700     DISPLAY "LOTPRCH - TICKETS SOLD      - " WK-N-TICKETS-SOLD.
046800     DISPLAY "LOTPRCH - REJECTED       - " WK-N-REQUESTS-REJECTED.
046900     CLOSE LTFPREQ LTFTKT LTFUSR.
047000 Z099-END-PROGRAM-ROUTINE-EX.
047100     EXIT.
047200*
047300******************************************************************
047400************** END OF PROGRAM SOURCE -  LOTPRCH *****************
047500******************************************************************
