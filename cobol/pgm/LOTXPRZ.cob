000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTXPRZ.
000500 AUTHOR.         DESMOND LOKE.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   23 SEP 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE PRIZE TIER NAME AND
001200*               AMOUNT FOR A GIVEN MATCH COUNT FROM THE PRIZE
001300*               PARAMETER FILE, LTFPRZTB.
001400*NOTE        :  MODELLED ON THE GLOBAL SYSTEM PARAMETER LOOKUP
001500*               ROUTINE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TAG     DATE       DEV      DESCRIPTION
002100*------- ---------- -------- -----------------------------------
002200* LOT010  23/09/1992 DKL     INITIAL VERSION.
002300*---------------------------------------------------------------*
002400* LOT014  19/02/1999 KSNG    Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                            PROGRAM - NO CHANGE REQUIRED.
002600*---------------------------------------------------------------*
002700* LOT046  04/11/2005 CTAN    RE-OPENED LTFPRZTB EACH CALL RATHER
002800*                            THAN LEAVING IT OPEN ACROSS CALLS -
002900*                            THE SETTLEMENT JOB CALLS THIS
003000*                            ROUTINE FOR EVERY TICKET, AND AN
003100*                            ABEND MID-DRAW WAS LEAVING THE FILE
003200*                            LOCKED FOR THE NEXT RUN.
003300*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LTFPRZTB ASSIGN TO DATABASE-LTFPRZTB
004900            ORGANIZATION      IS INDEXED
005000            ACCESS MODE       IS RANDOM
005100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  LTFPRZTB
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS LTFPRZTB-REC.
006200 01  LTFPRZTB-REC.
006300     COPY LOTPRZ.
006400*
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER              PIC X(24)  VALUE
006900     "** PROGRAM LOTXPRZ **".
007000*
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300 COPY LOTCMWS.
007400*
007500 01  WK-C-WORK-AREA.
007600     05  WK-N-SUB                    PIC 9(02) COMP VALUE ZERO.
007700     05  FILLER                      PIC X(08).
007800*
007900 01  WK-N-WORK-VIEW REDEFINES WK-C-WORK-AREA PIC X(10).
008000*
008100 EJECT
008200 LINKAGE SECTION.
008300*****************
008400 COPY LOTXPRZ.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-XPRZ-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     SET UPSI-SWITCH-0                  TO OFF.
009100     PERFORM A000-MAIN-PROCESSING
009200        THRU A099-MAIN-PROCESSING-EX.
009300     PERFORM Z000-END-PROGRAM-ROUTINE
009400        THRU Z099-END-PROGRAM-ROUTINE-EX.
009500     EXIT PROGRAM.
009600 EJECT
009700*---------------------------------------------------------------*
009800 A000-MAIN-PROCESSING.
009900*---------------------------------------------------------------*
010000     OPEN INPUT LTFPRZTB.
010100     IF  NOT WK-C-SUCCESSFUL
010200         DISPLAY "LOTXPRZ - OPEN FILE ERROR - LTFPRZTB"
010300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010400         GO TO Y900-ABNORMAL-TERMINATION.
010500*
010600     MOVE    SPACES              TO    WK-C-XPRZ-OUTPUT.
010700     MOVE    ZERO                TO    WK-N-XPRZ-AMOUNT.
010800*
010900     MOVE WK-N-XPRZ-MATCH-COUNT TO LTFPRZTB-MATCH-COUNT.
011000     READ LTFPRZTB KEY IS EXTERNALLY-DESCRIBED-KEY.
011100*
011200     IF  WK-C-SUCCESSFUL
011300         GO TO A080-MOVE-DATA.
011400*
011500     IF WK-C-RECORD-NOT-FOUND
011600         MOVE "LOT0301"          TO    WK-C-XPRZ-ERROR-CD
011700     ELSE
011800         MOVE "LOT0302"          TO    WK-C-XPRZ-ERROR-CD.
011900*
012000     MOVE    "LTFPRZTB"              TO    WK-C-XPRZ-FILE.
012100     MOVE    "SELECT"                TO    WK-C-XPRZ-MODE.
012200     MOVE    WK-N-XPRZ-MATCH-COUNT   TO    WK-C-XPRZ-KEY.
012300     MOVE    WK-C-FILE-STATUS        TO    WK-C-XPRZ-FS.
012400*
012500     GO TO A099-MAIN-PROCESSING-EX.
012600*
012700 A080-MOVE-DATA.
012800*
012900     MOVE LTFPRZTB-TIER-NAME    TO WK-C-XPRZ-TIER-NAME.
013000     MOVE LTFPRZTB-AMOUNT       TO WK-N-XPRZ-AMOUNT.
013100*
013200*---------------------------------------------------------------*
013300 A099-MAIN-PROCESSING-EX.
013400*---------------------------------------------------------------*
013500     EXIT.
013600*
013700 Y900-ABNORMAL-TERMINATION.
013800     PERFORM Z000-END-PROGRAM-ROUTINE
013900        THRU Z099-END-PROGRAM-ROUTINE-EX.
014000     EXIT PROGRAM.
014100*
014200*---------------------------------------------------------------*
014300 Z000-END-PROGRAM-ROUTINE.
014400*---------------------------------------------------------------*
014500     CLOSE LTFPRZTB.
014600     IF  NOT WK-C-SUCCESSFUL
014700         DISPLAY "LOTXPRZ - CLOSE FILE ERROR - LTFPRZTB"
014800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
014900*
015000*---------------------------------------------------------------*
015100 Z099-END-PROGRAM-ROUTINE-EX.
015200*---------------------------------------------------------------*
015300     EXIT.
015400*
015500******************************************************************
015600*************** END OF PROGRAM SOURCE  LOTXPRZ ***************
015700******************************************************************
