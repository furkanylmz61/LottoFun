000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTVNUM.
000500 AUTHOR.         TERESA WEE LIM.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A
001200*               PLAYER'S SELECTED-NUMBER SET AGAINST THE
001300*               BOARD'S TICKET RULES, AND TO RETURN THE
001400*               NUMBERS RE-SEQUENCED IN ASCENDING ORDER SO
001500*               EVERY DOWNSTREAM PROGRAM SEES ONE CANONICAL
001600*               FORMAT.
001700*
001800*    RETURN CODES (WK-C-VNUM-ERROR-CD):
001900*    SPACES  - NUMBER SET IS VALID
002000*    LOT0001 - SELECTED-NUMBERS FIELD IS BLANK
002100*    LOT0002 - SET DOES NOT CONTAIN EXACTLY 5 ENTRIES
002200*    LOT0003 - ONE OR MORE ENTRIES IS NOT NUMERIC
002300*    LOT0004 - ONE OR MORE ENTRIES IS OUTSIDE 1-49
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* TAG     DATE       DEV      DESCRIPTION
002900*------- ---------- -------- -----------------------------------
003000* LOT006  21/03/1991 TWL     INITIAL VERSION.
003100*---------------------------------------------------------------*
003200* LOT014  19/02/1999 KSNG    Y2K REVIEW - NO DATE FIELDS IN THIS
003300*                            PROGRAM - NO CHANGE REQUIRED. LOGGED
003400*                            FOR THE Y2K SIGN-OFF BINDER ONLY.
003500*---------------------------------------------------------------*
003600* LOT029  02/12/1998 KSNG    ADDED LOT0002 RETURN CODE - PREVIOUS
003700*                            VERSION SILENTLY TRUNCATED SETS OF
003800*                            MORE THAN 5 NUMBERS INSTEAD OF
003900*                            REJECTING THE TICKET.
004000*---------------------------------------------------------------*
004100* LOT052  09/06/2011 CTAN    RE-REVIEWED FOR THE ON-LINE SALES
004200*                            CHANNEL - NO LOGIC CHANGE, COMMENTS
004300*                            ONLY.
004400*---------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON  STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM LOTVNUM **".
006900*
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01    WK-C-COMMON.
007200 COPY LOTCMWS.
007300*
007400 01  WK-C-WORK-AREA.
007500     05  WK-C-NUM-TAB OCCURS 6 TIMES
007600             PIC X(02) JUSTIFIED RIGHT.
007700     05  WK-N-FIELD-COUNT            PIC 9(02) COMP VALUE ZERO.
007800     05  WK-N-SUB                    PIC 9(02) COMP VALUE ZERO.
007900     05  WK-N-SUB2                   PIC 9(02) COMP VALUE ZERO.
008000     05  WK-N-HOLD                   PIC 9(02)       VALUE ZERO.
008100     05  FILLER                      PIC X(05).
008200*
008300 01  WK-N-NUM-TAB-VIEW REDEFINES WK-C-WORK-AREA.
008400     05  WK-N-NUM-TAB OCCURS 6 TIMES PIC 9(02).
008500     05  FILLER                      PIC X(13).
008600*
008700 01  WK-C-BUILD-CSV.
008800     05  WK-C-BUILD-N1               PIC 9(02).
008900     05  FILLER                      PIC X(01) VALUE ",".
009000     05  WK-C-BUILD-N2               PIC 9(02).
009100     05  FILLER                      PIC X(01) VALUE ",".
009200     05  WK-C-BUILD-N3               PIC 9(02).
009300     05  FILLER                      PIC X(01) VALUE ",".
009400     05  WK-C-BUILD-N4               PIC 9(02).
009500     05  FILLER                      PIC X(01) VALUE ",".
009600     05  WK-C-BUILD-N5               PIC 9(02).
009700     05  FILLER                      PIC X(06).
009800*
009900*****************
010000 LINKAGE SECTION.
010100*****************
010200 COPY LOTVNUM.
010300 EJECT
010400********************************************
010500 PROCEDURE DIVISION USING WK-C-VNUM-RECORD.
010600********************************************
010700 MAIN-MODULE.
010800     SET UPSI-SWITCH-0                  TO OFF.
010900     PERFORM A000-VALIDATE-NUMBERS
011000        THRU A099-VALIDATE-NUMBERS-EX.
011100     EXIT PROGRAM.
011200*
011300*---------------------------------------------------------------*
011400 A000-VALIDATE-NUMBERS.
011500*---------------------------------------------------------------*
011600     MOVE SPACES              TO WK-C-VNUM-ERROR-CD.
011700     MOVE SPACES              TO WK-C-VNUM-SORTED-CSV.
011800     SET WK-C-VNUM-INVALID    TO TRUE.
011900     MOVE ZERO                TO WK-N-FIELD-COUNT.
012000     MOVE SPACES              TO WK-C-WORK-AREA.
012100*
012200     IF WK-C-VNUM-SEL-NUMBERS = SPACES OR LOW-VALUES
012300         MOVE "LOT0001"       TO WK-C-VNUM-ERROR-CD
012400         GO TO A099-VALIDATE-NUMBERS-EX
012500     END-IF.
012600*
012700     UNSTRING WK-C-VNUM-SEL-NUMBERS DELIMITED BY ","
012800         INTO WK-C-NUM-TAB(1) WK-C-NUM-TAB(2)
012900              WK-C-NUM-TAB(3) WK-C-NUM-TAB(4)
013000              WK-C-NUM-TAB(5) WK-C-NUM-TAB(6)
013100         TALLYING IN WK-N-FIELD-COUNT.
013200*
013300     IF WK-N-FIELD-COUNT NOT = 5
013400         MOVE "LOT0002"       TO WK-C-VNUM-ERROR-CD
013500         GO TO A099-VALIDATE-NUMBERS-EX
013600     END-IF.
013700*
013800     MOVE 1                   TO WK-N-SUB.
013900     PERFORM B200-ZERO-PAD-ENTRY
014000        THRU B299-ZERO-PAD-ENTRY-EX
014100            UNTIL WK-N-SUB > 5.
014200*
014300     MOVE 1                   TO WK-N-SUB.
014400     PERFORM B300-CHECK-ENTRY
014500        THRU B399-CHECK-ENTRY-EX
014600            UNTIL WK-N-SUB > 5
014700               OR WK-C-VNUM-ERROR-CD NOT = SPACES.
014800*
014900     IF WK-C-VNUM-ERROR-CD NOT = SPACES
015000         GO TO A099-VALIDATE-NUMBERS-EX
015100     END-IF.
015200*
015300     PERFORM B100-SORT-NUMBERS
015400        THRU B199-SORT-NUMBERS-EX.
015500*
015600     MOVE WK-N-NUM-TAB(1)     TO WK-C-BUILD-N1.
015700     MOVE WK-N-NUM-TAB(2)     TO WK-C-BUILD-N2.
015800     MOVE WK-N-NUM-TAB(3)     TO WK-C-BUILD-N3.
015900     MOVE WK-N-NUM-TAB(4)     TO WK-C-BUILD-N4.
016000     MOVE WK-N-NUM-TAB(5)     TO WK-C-BUILD-N5.
016100     MOVE WK-C-BUILD-CSV      TO WK-C-VNUM-SORTED-CSV.
016200     SET WK-C-VNUM-VALID      TO TRUE.
016300*
016400 A099-VALIDATE-NUMBERS-EX.
016500     EXIT.
016600*---------------------------------------------------------------*
016700*   ZERO-PAD EACH JUSTIFIED-RIGHT ENTRY - "1" BECOMES "01" -
016800*   SO THE NUMERIC AND RANGE TESTS BELOW SEE A CLEAN 2-DIGIT
016900*   VALUE REGARDLESS OF HOW MANY DIGITS THE PLAYER TYPED.
017000*---------------------------------------------------------------*
017100 B200-ZERO-PAD-ENTRY.
017200     INSPECT WK-C-NUM-TAB(WK-N-SUB)
017300         REPLACING LEADING SPACE BY ZERO.
017400     ADD 1 TO WK-N-SUB.
017500 B299-ZERO-PAD-ENTRY-EX.
017600     EXIT.
017700*---------------------------------------------------------------*
017800 B300-CHECK-ENTRY.
017900*---------------------------------------------------------------*
018000     IF WK-N-NUM-TAB(WK-N-SUB) NOT NUMERIC
018100         MOVE "LOT0003"       TO WK-C-VNUM-ERROR-CD
018200     ELSE
018300         IF WK-N-NUM-TAB(WK-N-SUB) < 1
018400               OR WK-N-NUM-TAB(WK-N-SUB) > 49
018500             MOVE "LOT0004"   TO WK-C-VNUM-ERROR-CD
018600         END-IF
018700     END-IF.
018800     ADD 1 TO WK-N-SUB.
018900 B399-CHECK-ENTRY-EX.
019000     EXIT.
019100*---------------------------------------------------------------*
019200*   SORT THE 5 ENTRIES INTO ASCENDING ORDER - BUBBLE SORT IS
019300*   PLENTY FOR 5 ELEMENTS AND KEEPS THE OBJECT CODE SMALL.
019400*---------------------------------------------------------------*
019500 B100-SORT-NUMBERS.
019600     MOVE 1                   TO WK-N-SUB.
019700     PERFORM B110-SORT-OUTER-PASS
019800        THRU B119-SORT-OUTER-PASS-EX
019900            UNTIL WK-N-SUB > 4.
020000 B199-SORT-NUMBERS-EX.
020100     EXIT.
020200*---------------------------------------------------------------*
020300 B110-SORT-OUTER-PASS.
020400*---------------------------------------------------------------*
020500     MOVE 1                   TO WK-N-SUB2.
020600     PERFORM B120-SORT-INNER-COMPARE
020700        THRU B129-SORT-INNER-COMPARE-EX
020800            UNTIL WK-N-SUB2 > 5 - WK-N-SUB.
020900     ADD 1 TO WK-N-SUB.
021000 B119-SORT-OUTER-PASS-EX.
021100     EXIT.
021200*---------------------------------------------------------------*
021300 B120-SORT-INNER-COMPARE.
021400*---------------------------------------------------------------*
021500     IF WK-N-NUM-TAB(WK-N-SUB2) >
021600           WK-N-NUM-TAB(WK-N-SUB2 + 1)
021700         MOVE WK-N-NUM-TAB(WK-N-SUB2)     TO WK-N-HOLD
021800         MOVE WK-N-NUM-TAB(WK-N-SUB2 + 1)
021900             TO WK-N-NUM-TAB(WK-N-SUB2)
022000         MOVE WK-N-HOLD
022100             TO WK-N-NUM-TAB(WK-N-SUB2 + 1)
022200     END-IF.
022300     ADD 1 TO WK-N-SUB2.
022400 B129-SORT-INNER-COMPARE-EX.
022500     EXIT.
022600*
022700******************************************************************
022800************** END OF PROGRAM SOURCE -  LOTVNUM ****************
022900******************************************************************
