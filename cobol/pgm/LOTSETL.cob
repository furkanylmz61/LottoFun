000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTSETL.
000500 AUTHOR.         RAJESH GOH.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   17 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY DRAW-SETTLEMENT BATCH JOB.  SCANS THE
001200*               DRAW MASTER FOR EVERY DRAW STILL IN OPEN
001300*               STATUS, CLOSES IT, EXTRACTS 5 WINNING NUMBERS,
001400*               SCORES EVERY WAITING-FOR-DRAW TICKET AGAINST
001500*               THE DRAW, FINALIZES THE DRAW, AND PRINTS ONE
001600*               CONTROL-TOTAL LINE PER DRAW SETTLED.
001700*NOTE        :  THE SCHEDULER DECIDES *WHEN* THIS JOB RUNS -
001800*               THIS PROGRAM SETTLES EVERY OPEN DRAW IT FINDS,
001900*               REGARDLESS OF SCHEDULED DRAW-DATE.  SEE
002000*               BUSINESS RULE LOT-RULE-006 IN THE RUN BOOK.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG     DATE       DEV      DESCRIPTION
002600*------- ---------- -------- -----------------------------------
002700* LOT013  17/05/1991 RGOH    INITIAL VERSION.
002800*---------------------------------------------------------------*
002900* LOT014  19/02/1999 KSNG    Y2K REVIEW - LTF-DRAW-DATE AND ALL
003000*                            TIMESTAMP FIELDS ALREADY CARRY A
003100*                            4-DIGIT CENTURY - NO CHANGE
003200*                            REQUIRED.
003300*---------------------------------------------------------------*
003400* LOT021  19/03/1996 RGOH    PROCESS TICKETS BY ALTERNATE INDEX
003500*                            ON LTF-TKT-DRAW-ID INSTEAD OF A
003600*                            FULL SEQUENTIAL PASS OF LTFTKT PER
003700*                            DRAW - PASS TIME WAS GROWING
003800*                            LINEARLY WITH THE NUMBER OF DRAWS
003900*                            SETTLED IN ONE RUN.
004000*---------------------------------------------------------------*
004100* LOT034  02/07/2002 CTAN    ADDED WK-N-SETL-PAGE-COUNT AND THE
004200*                            "PAGE COMPLETE" DISPLAY LINE SO
004300*                            OPERATIONS COULD SEE PROGRESS ON A
004400*                            HEAVY-VOLUME DRAW WITHOUT WAITING
004500*                            FOR THE WHOLE JOB TO END.
004600*---------------------------------------------------------------*
004700* LOT049  25/01/2008 CTAN    REPLACED THE OLD MIDPOINT-SQUARE
004900*                            RANDOM-NUMBER METHOD WITH A LINEAR
005000*                            CONGRUENTIAL GENERATOR - THE OLD
005100*                            METHOD WAS FAVOURING LOW NUMBERS
005200*                            ON DRAWS DONE WITHIN THE SAME
005300*                            SECOND.
005400*---------------------------------------------------------------*
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006300                   UPSI-0 IS UPSI-SWITCH-0
006400                     ON  STATUS IS U0-ON
006500                     OFF STATUS IS U0-OFF.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT LTFDRAW  ASSIGN TO DATABASE-LTFDRAW
007000            ORGANIZATION      IS INDEXED
007100            ACCESS MODE       IS DYNAMIC
007200            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400*
007500     SELECT LTFTKT   ASSIGN TO DATABASE-LTFTKT
007600            ORGANIZATION      IS INDEXED
007700            ACCESS MODE       IS DYNAMIC
007800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007900            ALTERNATE RECORD KEY IS LTF-TKT-DRAW-ID
008000                                 WITH DUPLICATES
008100            FILE STATUS       IS WK-C-FILE-STATUS.
008200*
008300     SELECT LTFCTLRP ASSIGN TO PRINTER-LTFCTLRP
008400            ORGANIZATION      IS SEQUENTIAL
008500            FILE STATUS       IS WK-C-CTLRP-STATUS.
008600*
008700***************
008800 DATA DIVISION.
008900***************
009000 FILE SECTION.
009100**************
009200 FD  LTFDRAW
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS LTFDRAW-REC.
009500 01  LTFDRAW-REC.
009600     COPY LOTDRAW.
009700*
009800 FD  LTFTKT
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS LTFTKT-REC.
010100 01  LTFTKT-REC.
010200     COPY LOTTKT.
010300*
010400 FD  LTFCTLRP
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS LTFCTLRP-REC.
010700 01  LTFCTLRP-REC.
010750     05  FILLER                 PIC X(132).
010800*
010900*************************
011000 WORKING-STORAGE SECTION.
011100*************************
011200 01  FILLER                          PIC X(24)        VALUE
011300     "** PROGRAM LOTSETL **".
011400*
011500* ------------------ PROGRAM WORKING STORAGE -------------------*
011600 01    WK-C-COMMON.
011700 COPY LOTCMWS.
011800*
011900 77  WK-C-CTLRP-STATUS               PIC X(02) VALUE SPACES.
012000*
012100 COPY LOTVSCR.
012300*
012400* ----------------------------------------------------------
012500* PROCESSING-BATCH-SIZE - CONTROL FIGURE FOR THE "PAGE
012600* COMPLETE" PROGRESS DISPLAY ONLY - THE ALTERNATE-INDEX SCAN
012700* ITSELF IS A SINGLE CONTINUOUS PASS PER DRAW.
012800* ----------------------------------------------------------
012900 77  WK-N-PROCESSING-BATCH-SIZE      PIC 9(05) COMP
013000                                      VALUE 1000.
013100*
013200 01  WK-C-WORK-AREA.
013300     05  WK-N-SUB                    PIC 9(02) COMP VALUE ZERO.
013400     05  WK-N-DRAWN-COUNT            PIC 9(02) COMP VALUE ZERO.
013500     05  WK-N-RANDOM-SEED            PIC 9(09) COMP VALUE ZERO.
013600     05  WK-N-RANDOM-CAND            PIC 9(02) COMP VALUE ZERO.
013700     05  WK-C-DRAW-EOF-SW            PIC X(01) VALUE "N".
013800         88  WK-C-DRAW-EOF                   VALUE "Y".
013900     05  WK-C-TKT-EOF-SW             PIC X(01) VALUE "N".
014000         88  WK-C-TKT-EOF                    VALUE "Y".
014100     05  WK-N-TICKETS-PROCESSED      PIC 9(09) COMP VALUE ZERO.
014200     05  WK-N-TICKETS-WON            PIC 9(09) COMP VALUE ZERO.
014300     05  WK-N-TICKETS-NOT-WON        PIC 9(09) COMP VALUE ZERO.
014400     05  WK-N-PAGE-COUNT             PIC 9(05) COMP VALUE ZERO.
014500     05  FILLER                      PIC X(04).
014600*
014700 01  WK-N-CTR-VIEW REDEFINES WK-C-WORK-AREA PIC X(36).
014800*
014900 77  WK-N-PRIZE-AWARDED-TOTAL         PIC S9(10)V99 COMP-3
015000                                       VALUE ZERO.
015100*
015200* ----------------------------------------------------------
015300* LOT-DRAWN-FLAG - 1 POSITION PER POSSIBLE NUMBER 1-49 -
015400* "Y" ONCE THAT NUMBER HAS BEEN PICKED IN THIS EXTRACTION -
015500* SAME OCCURS-FLAG-TABLE IDIOM AS THE OLD TAB-VAL/TAB-VL2
015600* OPERATION-CODE TABLE.
015700* ----------------------------------------------------------
015800 01  WK-C-DRAWN-FLAGS.
015900     05  LOT-DRAWN-FLAG OCCURS 49 TIMES PIC X(01)
016000             VALUE "N".
016050     05  FILLER                      PIC X(01).
016100*
016200 01  WK-C-DRAWN-FLAG-MASK REDEFINES WK-C-DRAWN-FLAGS
016300                                      PIC X(50).
016400*
016500 01  WK-N-DRAWN-NUM-TAB.
016600     05  WK-N-DRAWN-NUM  OCCURS 5 TIMES PIC 9(02).
016650     05  FILLER                      PIC X(05).
016700*
016800 01  WK-C-BUILD-CSV.
016900     05  WK-C-BUILD-N1               PIC 9(02).
017000     05  FILLER                      PIC X(01) VALUE ",".
017100     05  WK-C-BUILD-N2               PIC 9(02).
017200     05  FILLER                      PIC X(01) VALUE ",".
017300     05  WK-C-BUILD-N3               PIC 9(02).
017400     05  FILLER                      PIC X(01) VALUE ",".
017500     05  WK-C-BUILD-N4               PIC 9(02).
017600     05  FILLER                      PIC X(01) VALUE ",".
017700     05  WK-C-BUILD-N5               PIC 9(02).
017800     05  FILLER                      PIC X(06).
017900*
018000 01  WK-C-CTLRP-BUILD.
018100     05  FILLER                      PIC X(01) VALUE SPACES.
018200     05  WK-C-CTLRP-DRAW-ID          PIC 9(09).
018300     05  FILLER                      PIC X(02) VALUE SPACES.
018400     05  WK-C-CTLRP-WINNING-NUMS     PIC X(20).
018500     05  FILLER                      PIC X(02) VALUE SPACES.
018600     05  WK-C-CTLRP-PROCESSED        PIC ZZZZZ,ZZ9.
018700     05  FILLER                      PIC X(02) VALUE SPACES.
018800     05  WK-C-CTLRP-WON              PIC ZZZZZ,ZZ9.
018900     05  FILLER                      PIC X(02) VALUE SPACES.
019000     05  WK-C-CTLRP-NOT-WON          PIC ZZZZZ,ZZ9.
019100     05  FILLER                      PIC X(02) VALUE SPACES.
019200     05  WK-C-CTLRP-AWARDED          PIC Z,ZZZ,ZZZ,ZZ9.99-.
019300     05  FILLER                      PIC X(02) VALUE SPACES.
019400     05  WK-C-CTLRP-POOL             PIC Z,ZZZ,ZZZ,ZZ9.99-.
019500     05  FILLER                      PIC X(38).
019600*
019700 EJECT
019800********************************************
019900 PROCEDURE DIVISION.
020000********************************************
020100 MAIN-MODULE.
020200     SET UPSI-SWITCH-0                  TO OFF.
020300     PERFORM A000-INITIALIZATION
020400        THRU A099-INITIALIZATION-EX.
020500     PERFORM B000-SETTLE-ALL-OPEN-DRAWS
020600        THRU B099-SETTLE-ALL-OPEN-DRAWS-EX.
020700     PERFORM Z000-END-PROGRAM-ROUTINE
020800        THRU Z099-END-PROGRAM-ROUTINE-EX.
020900     STOP RUN.
021000*
021100*---------------------------------------------------------------*
021200 A000-INITIALIZATION.
021300*---------------------------------------------------------------*
021400     ACCEPT WK-C-RUN-DATE           FROM DATE YYYYMMDD.
021500     ACCEPT WK-C-RUN-TIME           FROM TIME.
021600     COMPUTE WK-N-RANDOM-SEED = WK-C-RUN-TIME + WK-C-RUN-DATE.
021700*
021800     OPEN I-O    LTFDRAW.
021900     IF  NOT WK-C-SUCCESSFUL
022000         DISPLAY "LOTSETL - OPEN FILE ERROR - LTFDRAW"
022100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200         GO TO Y900-ABNORMAL-TERMINATION
022300     END-IF.
022400*
022500     OPEN I-O   LTFTKT.
022600     IF  NOT WK-C-SUCCESSFUL
022700         DISPLAY "LOTSETL - OPEN FILE ERROR - LTFTKT"
022800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022900         GO TO Y900-ABNORMAL-TERMINATION
023000     END-IF.
023100*
023200     OPEN OUTPUT LTFCTLRP.
023300     IF  WK-C-CTLRP-STATUS NOT = "00"
023400         DISPLAY "LOTSETL - OPEN FILE ERROR - LTFCTLRP"
023500         DISPLAY "FILE STATUS IS " WK-C-CTLRP-STATUS
023600         GO TO Y900-ABNORMAL-TERMINATION
023700     END-IF.
023800*
023900     SET WK-C-DRAW-EOF-SW TO "N".
024000 A099-INITIALIZATION-EX.
024100     EXIT.
024200*---------------------------------------------------------------*
024300*   MAIN SCAN OF THE DRAW MASTER - EVERY DRAW FOUND IN OPEN
024400*   STATUS IS SETTLED IN FULL BEFORE THE SCAN MOVES ON TO THE
024500*   NEXT RECORD.
024600*---------------------------------------------------------------*
024700 B000-SETTLE-ALL-OPEN-DRAWS.
024800*---------------------------------------------------------------*
024900     PERFORM B100-SETTLE-NEXT-DRAW
025000        THRU B199-SETTLE-NEXT-DRAW-EX
025100            UNTIL WK-C-DRAW-EOF.
025200 B099-SETTLE-ALL-OPEN-DRAWS-EX.
025300     EXIT.
025400*---------------------------------------------------------------*
025500 B100-SETTLE-NEXT-DRAW.
025600*---------------------------------------------------------------*
025700     READ LTFDRAW NEXT RECORD
025800         AT END
025900            SET WK-C-DRAW-EOF TO TRUE
026000         NOT AT END
026100            IF LTF-DRAW-OPEN
026200                PERFORM C000-SETTLE-ONE-DRAW
026300                   THRU C099-SETTLE-ONE-DRAW-EX
026400            END-IF
026500     END-READ.
026600 B199-SETTLE-NEXT-DRAW-EX.
026700     EXIT.
026800*---------------------------------------------------------------*
026900*   SETTLE ONE DRAW - CLOSE, EXTRACT, SCORE TICKETS, FINALIZE,
027000*   PRINT ITS CONTROL LINE.
027100*---------------------------------------------------------------*
027200 C000-SETTLE-ONE-DRAW.
027300*---------------------------------------------------------------*
027400     MOVE ZERO                TO WK-N-TICKETS-PROCESSED
027500                                 WK-N-TICKETS-WON
027600                                 WK-N-TICKETS-NOT-WON
027700                                 WK-N-PAGE-COUNT.
027800     MOVE ZERO                TO WK-N-PRIZE-AWARDED-TOTAL.
027900*
028000     PERFORM C100-CLOSE-DRAW
028100        THRU C199-CLOSE-DRAW-EX.
028200*
028300     PERFORM D100-EXTRACT-NUMBERS
028400        THRU D199-EXTRACT-NUMBERS-EX.
028500*
028600     PERFORM E100-PROCESS-TICKET-PAGE
028700        THRU E199-PROCESS-TICKET-PAGE-EX.
028800*
028900     PERFORM F100-FINALIZE-DRAW
029000        THRU F199-FINALIZE-DRAW-EX.
029100*
029200     PERFORM G100-PRINT-CONTROL-REPORT
029300        THRU G199-PRINT-CONTROL-REPORT-EX.
029400 C099-SETTLE-ONE-DRAW-EX.
029500     EXIT.
029600*---------------------------------------------------------------*
029700*   OPEN -> CLOSED.  REWRITE ON THE SAME KEY WE JUST READ BY.
029800*---------------------------------------------------------------*
029900 C100-CLOSE-DRAW.
030000*---------------------------------------------------------------*
030100     IF NOT LTF-DRAW-OPEN
030200         DISPLAY "LOTSETL - LOT-RULE-007 VIOLATION - DRAW "
030300                 LTF-DRAW-ID " NOT IN OPEN STATUS"
030400         GO TO Y900-ABNORMAL-TERMINATION
030500     END-IF.
030600*
030700     SET LTF-DRAW-CLOSED      TO TRUE.
030800     REWRITE LTFDRAW-REC.
030900     IF NOT WK-C-SUCCESSFUL
031000         DISPLAY "LOTSETL - REWRITE ERROR - LTFDRAW"
031100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200         GO TO Y900-ABNORMAL-TERMINATION
031300     END-IF.
031400 C199-CLOSE-DRAW-EX.
031500     EXIT.
031600*---------------------------------------------------------------*
031700*   CLOSED -> EXTRACTED.  PICK 5 DISTINCT NUMBERS 1-49, BUILD
031800*   THE WINNING-NUMBERS CSV, STAMP LTF-DRAW-EXECUTED-AT.
031900*---------------------------------------------------------------*
032000 D100-EXTRACT-NUMBERS.
032100*---------------------------------------------------------------*
032200     IF NOT LTF-DRAW-CLOSED
032300         DISPLAY "LOTSETL - LOT-RULE-007 VIOLATION - DRAW "
032400                 LTF-DRAW-ID " NOT IN CLOSED STATUS"
032500         GO TO Y900-ABNORMAL-TERMINATION
032600     END-IF.
032700*
032800     MOVE ALL "N"             TO WK-C-DRAWN-FLAG-MASK.
032900     MOVE ZERO                TO WK-N-DRAWN-COUNT.
033000*
033100     PERFORM D110-PICK-ONE-NUMBER
033200        THRU D119-PICK-ONE-NUMBER-EX
033300            UNTIL WK-N-DRAWN-COUNT >= 5.
033400*
033500     MOVE WK-N-DRAWN-NUM(1)   TO WK-C-BUILD-N1.
033600     MOVE WK-N-DRAWN-NUM(2)   TO WK-C-BUILD-N2.
033700     MOVE WK-N-DRAWN-NUM(3)   TO WK-C-BUILD-N3.
033800     MOVE WK-N-DRAWN-NUM(4)   TO WK-C-BUILD-N4.
033900     MOVE WK-N-DRAWN-NUM(5)   TO WK-C-BUILD-N5.
034000*
034100     MOVE WK-C-BUILD-CSV      TO LTF-DRAW-WINNING-NUMS.
034200     ACCEPT WK-C-RUN-TIME     FROM TIME.
034600     STRING WK-C-RUN-DATE     DELIMITED BY SIZE
034700            WK-C-RUN-TIME     DELIMITED BY SIZE
034800            INTO LTF-DRAW-EXECUTED-AT.
034900     SET LTF-DRAW-EXTRACTED   TO TRUE.
035000     REWRITE LTFDRAW-REC.
035100     IF NOT WK-C-SUCCESSFUL
035200         DISPLAY "LOTSETL - REWRITE ERROR - LTFDRAW"
035300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035400         GO TO Y900-ABNORMAL-TERMINATION
035500     END-IF.
035600 D199-EXTRACT-NUMBERS-EX.
035700     EXIT.
035800*---------------------------------------------------------------*
035900*   ONE PASS OF THE LINEAR-CONGRUENTIAL GENERATOR - A CANDIDATE
036000*   IS ACCEPTED ONLY IF NOT ALREADY FLAGGED DRAWN.  THE LOOP
036100*   ABOVE KEEPS CALLING THIS PARAGRAPH UNTIL 5 ARE ACCEPTED, SO
036200*   A REJECTED CANDIDATE SIMPLY COSTS ONE MORE ITERATION.
036300*---------------------------------------------------------------*
036400 D110-PICK-ONE-NUMBER.
036500*---------------------------------------------------------------*
036600*   NO ON SIZE ERROR CLAUSE - THE HIGH-ORDER DIGITS ARE MEANT
036650*   TO TRUNCATE OFF PIC 9(09) EVERY PASS - THAT TRUNCATION IS
036670*   WHAT KEEPS THE GENERATOR CYCLING.
036680     COMPUTE WK-N-RANDOM-SEED =
036700         (WK-N-RANDOM-SEED * 31 + 12345).
037100     DIVIDE WK-N-RANDOM-SEED BY 49
037200         GIVING WK-N-SUB
037300         REMAINDER WK-N-RANDOM-CAND.
037400     ADD 1 TO WK-N-RANDOM-CAND.
037500*
037600     IF LOT-DRAWN-FLAG(WK-N-RANDOM-CAND) = "N"
037700         MOVE "Y" TO LOT-DRAWN-FLAG(WK-N-RANDOM-CAND)
037800         ADD 1 TO WK-N-DRAWN-COUNT
037900         MOVE WK-N-RANDOM-CAND
038000             TO WK-N-DRAWN-NUM(WK-N-DRAWN-COUNT)
038100     END-IF.
038200 D119-PICK-ONE-NUMBER-EX.
038300     EXIT.
038400*---------------------------------------------------------------*
038500*   PAGE THROUGH EVERY WAITING-FOR-DRAW TICKET FOR THIS DRAW BY
038600*   THE ALTERNATE INDEX ON LTF-TKT-DRAW-ID - LOT021 ABOVE.
038700*---------------------------------------------------------------*
038800 E100-PROCESS-TICKET-PAGE.
038900*---------------------------------------------------------------*
039000     MOVE LTF-DRAW-ID         TO LTF-TKT-DRAW-ID.
039100     SET WK-C-TKT-EOF-SW      TO "N".
039200     START LTFTKT KEY IS NOT LESS THAN LTF-TKT-DRAW-ID
039300         INVALID KEY
039400            SET WK-C-TKT-EOF TO TRUE.
039500*
039600     PERFORM E200-SCORE-NEXT-TICKET
039700        THRU E299-SCORE-NEXT-TICKET-EX
039800            UNTIL WK-C-TKT-EOF.
039900 E199-PROCESS-TICKET-PAGE-EX.
040000     EXIT.
040100*---------------------------------------------------------------*
040200 E200-SCORE-NEXT-TICKET.
040300*---------------------------------------------------------------*
040400     READ LTFTKT NEXT RECORD
040500         AT END
040600            SET WK-C-TKT-EOF TO TRUE
040700         NOT AT END
040800            IF LTF-TKT-DRAW-ID NOT = LTF-DRAW-ID
040900                SET WK-C-TKT-EOF TO TRUE
041000            ELSE
041100                IF LTF-TKT-WAITING-FOR-DRAW
041200                    PERFORM E300-SCORE-ONE-TICKET
041300                       THRU E399-SCORE-ONE-TICKET-EX
041400                END-IF
041500            END-IF
041600     END-READ.
041700 E299-SCORE-NEXT-TICKET-EX.
041800     EXIT.
041900*---------------------------------------------------------------*
042000 E300-SCORE-ONE-TICKET.
042100*---------------------------------------------------------------*
042200     MOVE LTF-TKT-SELECTED-NUMBERS
042300                              TO WK-C-VSCR-SEL-NUMBERS.
042400     MOVE LTF-DRAW-WINNING-NUMS
042500                              TO WK-C-VSCR-WINNING-NUMS.
042600     MOVE LTF-TKT-STATUS      TO WK-C-VSCR-TKT-STATUS.
042700     CALL "LOTVSCR"           USING WK-C-VSCR-RECORD.
042800*
042900     IF WK-C-VSCR-ERROR-CD NOT = SPACES
043000         DISPLAY "LOTSETL - LOTVSCR ERROR " WK-C-VSCR-ERROR-CD
043100                 " ON TICKET " LTF-TKT-ID
043200         GO TO Y900-ABNORMAL-TERMINATION
043300     END-IF.
043400*
043500     MOVE WK-N-VSCR-MATCH-COUNT  TO LTF-TKT-MATCH-COUNT.
043600     MOVE WK-N-VSCR-PRIZE-AMOUNT TO LTF-TKT-PRIZE-AMOUNT.
043700     MOVE WK-C-VSCR-NEW-STATUS   TO LTF-TKT-STATUS.
043800     REWRITE LTFTKT-REC.
043900     IF NOT WK-C-SUCCESSFUL
044000         DISPLAY "LOTSETL - REWRITE ERROR - LTFTKT"
044100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044200         GO TO Y900-ABNORMAL-TERMINATION
044300     END-IF.
044400*
044500     ADD 1 TO WK-N-TICKETS-PROCESSED.
044600     ADD 1 TO WK-N-PAGE-COUNT.
044700     IF WK-C-VSCR-NEW-STATUS = "WO"
044800         ADD 1 TO WK-N-TICKETS-WON
044900         ADD WK-N-VSCR-PRIZE-AMOUNT TO WK-N-PRIZE-AWARDED-TOTAL
045000     ELSE
045100         ADD 1 TO WK-N-TICKETS-NOT-WON
045200     END-IF.
045300*
045400     IF WK-N-PAGE-COUNT >= WK-N-PROCESSING-BATCH-SIZE
045500         DISPLAY "LOTSETL - PAGE COMPLETE - DRAW " LTF-DRAW-ID
045600                 " - " WK-N-TICKETS-PROCESSED " TICKETS SO FAR"
045700         MOVE ZERO TO WK-N-PAGE-COUNT
045800     END-IF.
045900 E399-SCORE-ONE-TICKET-EX.
046000     EXIT.
046100*---------------------------------------------------------------*
046200*   EXTRACTED -> FINALIZED.
046300*---------------------------------------------------------------*
046400 F100-FINALIZE-DRAW.
046500*---------------------------------------------------------------*
046600     IF NOT LTF-DRAW-EXTRACTED
046700         DISPLAY "LOTSETL - LOT-RULE-007 VIOLATION - DRAW "
046800                 LTF-DRAW-ID " NOT IN EXTRACTED STATUS"
046900         GO TO Y900-ABNORMAL-TERMINATION
047000     END-IF.
047100*
047200     STRING WK-C-RUN-DATE     DELIMITED BY SIZE
047300            WK-C-RUN-TIME     DELIMITED BY SIZE
047400            INTO LTF-DRAW-PRIZES-DIST-AT.
047500     SET LTF-DRAW-FINALIZED   TO TRUE.
047600     REWRITE LTFDRAW-REC.
047700     IF NOT WK-C-SUCCESSFUL
047800         DISPLAY "LOTSETL - REWRITE ERROR - LTFDRAW"
047900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048000         GO TO Y900-ABNORMAL-TERMINATION
048100     END-IF.
048200 F199-FINALIZE-DRAW-EX.
048300     EXIT.
048400*---------------------------------------------------------------*
048500*   ONE CONTROL-TOTAL LINE PER DRAW SETTLED.
048600*---------------------------------------------------------------*
048700 G100-PRINT-CONTROL-REPORT.
048800*---------------------------------------------------------------*
048900     MOVE SPACES                    TO WK-C-CTLRP-BUILD.
049000     MOVE LTF-DRAW-ID                TO WK-C-CTLRP-DRAW-ID.
049100     MOVE LTF-DRAW-WINNING-NUMS      TO WK-C-CTLRP-WINNING-NUMS.
049200     MOVE WK-N-TICKETS-PROCESSED     TO WK-C-CTLRP-PROCESSED.
049300     MOVE WK-N-TICKETS-WON           TO WK-C-CTLRP-WON.
049400     MOVE WK-N-TICKETS-NOT-WON       TO WK-C-CTLRP-NOT-WON.
049500     MOVE WK-N-PRIZE-AWARDED-TOTAL   TO WK-C-CTLRP-AWARDED.
049600     MOVE LTF-DRAW-TOTAL-PRIZE-POOL  TO WK-C-CTLRP-POOL.
049700     MOVE WK-C-CTLRP-BUILD           TO LTFCTLRP-REC.
049800     WRITE LTFCTLRP-REC.
049900 G199-PRINT-CONTROL-REPORT-EX.
050000     EXIT.
050100*
050200 Y900-ABNORMAL-TERMINATION.
050300     PERFORM Z000-END-PROGRAM-ROUTINE
050400        THRU Z099-END-PROGRAM-ROUTINE-EX.
050500     STOP RUN.
050600*
050700*---------------------------------------------------------------*
050800 Z000-END-PROGRAM-ROUTINE.
050900*---------------------------------------------------------------*
051000     CLOSE LTFDRAW LTFTKT LTFCTLRP.
051100 Z099-END-PROGRAM-ROUTINE-EX.
051200*---------------------------------------------------------------*
051300     EXIT.
051400*
051500******************************************************************
051600************** END OF PROGRAM SOURCE -  LOTSETL ****************
051700******************************************************************
