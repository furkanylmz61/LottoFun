000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTCLAIM.
000500 AUTHOR.         TERESA WEE LIM.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   28 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100* DESCRIPTION :  BATCH JOB THAT SETTLES A QUEUE OF PRIZE-CLAIM
001200*                REQUESTS - GUARDS THAT THE TICKET IS ACTUALLY
001210*                WON, MOVES IT WON TO PRIZE-CLAIMED, STAMPS THE
001300*                CLAIM TIMESTAMP, AND CREDITS THE PRIZE AMOUNT TO
001400*                THE OWNING PLAYER'S ACCOUNT BALANCE.
001600* NOTE        :  A REQUEST IS SKIPPED (NOT ABENDED) IF THE TICKET
001700*                IS NOT IN WON STATUS OR DOES NOT BELONG TO THE
001800*                REQUESTING USER - ONE BAD CLAIM MUST NEVER STOP
001900*                THE WHOLE BATCH.  SEE B200 BELOW.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TAG     DATE       DEV      DESCRIPTION
002500* ------- ---------- -------- -----------------------------------
002550* LOT007  28/06/1991 TWL     INITIAL VERSION - AT THIS TIME THE
002560*                            ONLY CLAIM PATH WAS THE ON-LINE
002570*                            COUNTER SCREEN; THIS BATCH PROGRAM
002580*                            MERELY POSTED THE WON-TO-CLAIMED
002590*                            TRANSITION THE SCREEN HAD ALREADY
002595*                            VALIDATED, ONE TICKET PER RUN.
002600*---------------------------------------------------------------*
002610* LOT014  19/02/1999 KSNG    Y2K REVIEW - LTF-TKT-CLAIMED-TS IS
002620*                            ALREADY A 4-DIGIT-YEAR FIELD - NO
002630*                            CHANGE REQUIRED.
002640*---------------------------------------------------------------*
002650* LOT041  14/01/2004 CTAN    REWRITTEN TO SETTLE A QUEUE OF CLAIM
002660*                            REQUESTS (LTFCREQ) OVERNIGHT INSTEAD
002670*                            OF ONE TICKET AT A TIME OFF THE
002680*                            COUNTER SCREEN - VOLUME AT THE BIGGER
002690*                            OUTLETS HAD MADE THE OLD ON-LINE-ONLY
002695*                            PATH TOO SLOW AT PEAK HOUR.
002700*---------------------------------------------------------------*
002800* LOT052  30/08/2009 CTAN    ADDED THE OWNERSHIP CHECK (REQUEST'S
002900*                            USER-ID MUST MATCH THE TICKET'S
003000*                            USER-ID) - A MIS-KEYED TICKET ID AT
003100*                            THE COUNTER WAS ALLOWING ONE PLAYER
003200*                            TO CLAIM ANOTHER PLAYER'S PRIZE.
003300*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LTFCREQ  ASSIGN TO DATABASE-LTFCREQ
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-CREQ-STATUS.
005100*
005200     SELECT LTFTKT   ASSIGN TO DATABASE-LTFTKT
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700*
005800     SELECT LTFUSR   ASSIGN TO DATABASE-LTFUSR
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS DYNAMIC
006100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300*
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  LTFCREQ
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS LTFCREQ-REC.
007200 01  LTFCREQ-REC.
007300     COPY LOTCREQ.
007400*
007500 FD  LTFTKT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS LTFTKT-REC.
007800 01  LTFTKT-REC.
007900     COPY LOTTKT.
008000*
008100 FD  LTFUSR
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS LTFUSR-REC.
008400 01  LTFUSR-REC.
008500     COPY LOTUSR.
008600*
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                          PIC X(24) VALUE
009100        "** PROGRAM LOTCLAIM **".
009200*
009300* ------------------ PROGRAM WORKING STORAGE -------------------*
009400 01  WK-C-COMMON.
009500     COPY LOTCMWS.
009600*
009700 77  WK-C-CREQ-STATUS                PIC X(02) VALUE SPACES.
009800*
009900 COPY LOTVBAL.
010100*
010200* ----------------------------------------------------------
010300* WK-N-CURRENT-TS IS THE JOB'S SINGLE CLAIM-TIMESTAMP - EVERY
010400* REQUEST SETTLED IN THIS RUN GETS THE SAME TKT-CLAIMED-TS,
010500* THE SAME CONVENTION LOTPRCH USES FOR TKT-PURCHASE-TS.  THE
010600* REDEFINES BREAKOUT BELOW IS THE SAME TIMESTAMP HABIT AS
010700* LOTCMWS AND LOTTKT.
010800* ----------------------------------------------------------
010900 01  WK-N-CURRENT-TS             PIC 9(14)      VALUE ZERO.
011000 01  WK-N-CURRENT-TS-R REDEFINES WK-N-CURRENT-TS.
011100     05  WK-N-TS-CCYY                PIC 9(04).
011200     05  WK-N-TS-MM                  PIC 9(02).
011300     05  WK-N-TS-DD                  PIC 9(02).
011400     05  WK-N-TS-HH                  PIC 9(02).
011500     05  WK-N-TS-MI                  PIC 9(02).
011600     05  WK-N-TS-SS                  PIC 9(02).
011700*
011800 01  WK-C-WORK-AREA.
011900     05  WK-C-CREQ-EOF-SW            PIC X(01) VALUE "N".
012000        88  WK-C-CREQ-EOF                    VALUE "Y".
012100     05  WK-C-VALID-REQUEST-SW       PIC X(01) VALUE "N".
012200        88  WK-C-VALID-REQUEST               VALUE "Y".
012300     05  WK-C-REJECT-REASON          PIC X(07)      VALUE SPACES.
012400     05  WK-N-CLAIMS-READ            PIC 9(09) COMP VALUE ZERO.
012500     05  WK-N-CLAIMS-PAID            PIC 9(09) COMP VALUE ZERO.
012600     05  WK-N-CLAIMS-REJECTED        PIC 9(09) COMP VALUE ZERO.
012700     05  FILLER                      PIC X(05).
012800*
012900 01  WK-N-WORK-VIEW REDEFINES WK-C-WORK-AREA PIC X(41).
013000*
013100 EJECT
013200********************************************
013300 PROCEDURE DIVISION.
013400********************************************
013500 MAIN-MODULE.
013600     SET UPSI-SWITCH-0                  TO OFF.
013700     PERFORM A000-INITIALIZATION
013800        THRU A099-INITIALIZATION-EX.
013900     PERFORM B000-PROCESS-ALL-REQUESTS
014000        THRU B099-PROCESS-ALL-REQUESTS-EX.
014100     PERFORM Z000-END-PROGRAM-ROUTINE
014200        THRU Z099-END-PROGRAM-ROUTINE-EX.
014300     STOP RUN.
014400*
014500*---------------------------------------------------------------*
014600 A000-INITIALIZATION.
014700*---------------------------------------------------------------*
014800     ACCEPT WK-C-RUN-DATE           FROM DATE YYYYMMDD.
014900     ACCEPT WK-C-RUN-TIME           FROM TIME.
015000     STRING WK-C-RUN-DATE           DELIMITED BY SIZE
015100        WK-C-RUN-TIME           DELIMITED BY SIZE
015200        INTO WK-N-CURRENT-TS.
015300*
015400     OPEN INPUT LTFCREQ.
015500     IF  NOT WK-C-CREQ-STATUS = "00"
015600        DISPLAY "LOTCLAIM - OPEN FILE ERROR - LTFCREQ"
015700        DISPLAY "FILE STATUS IS " WK-C-CREQ-STATUS
015800        GO TO Y900-ABNORMAL-TERMINATION
015900     END-IF.
016000*
016100     OPEN I-O   LTFTKT.
016200     IF  NOT WK-C-SUCCESSFUL
016300        DISPLAY "LOTCLAIM - OPEN FILE ERROR - LTFTKT"
016400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500        GO TO Y900-ABNORMAL-TERMINATION
016600     END-IF.
016700*
016800     OPEN I-O   LTFUSR.
016900     IF  NOT WK-C-SUCCESSFUL
017000        DISPLAY "LOTCLAIM - OPEN FILE ERROR - LTFUSR"
017100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200        GO TO Y900-ABNORMAL-TERMINATION
017300     END-IF.
017400*
017500     SET WK-C-CREQ-EOF-SW TO "N".
017600 A099-INITIALIZATION-EX.
017700     EXIT.
017800*---------------------------------------------------------------*
017900* MAIN QUEUE SCAN - ONE CLAIM REQUEST PER RECORD.
018000*---------------------------------------------------------------*
018100 B000-PROCESS-ALL-REQUESTS.
018200*---------------------------------------------------------------*
018300     PERFORM B100-PROCESS-NEXT-REQUEST
018400        THRU B199-PROCESS-NEXT-REQUEST-EX
018500        UNTIL WK-C-CREQ-EOF.
018600 B099-PROCESS-ALL-REQUESTS-EX.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 B100-PROCESS-NEXT-REQUEST.
019000*---------------------------------------------------------------*
019100     READ LTFCREQ
019200        AT END
019300         SET WK-C-CREQ-EOF TO TRUE
019400        NOT AT END
019500         ADD 1 TO WK-N-CLAIMS-READ
019600         PERFORM B200-SETTLE-ONE-REQUEST
019700            THRU B299-SETTLE-ONE-REQUEST-EX
019800     END-READ.
019900 B199-PROCESS-NEXT-REQUEST-EX.
020000     EXIT.
020100*---------------------------------------------------------------*
020200* ONE REQUEST, START TO FINISH - A REJECTION AT ANY GUARD SIMPLY
020300* COUNTS THE REQUEST AS REJECTED AND MOVES ON TO THE NEXT ONE.
020400*---------------------------------------------------------------*
020500 B200-SETTLE-ONE-REQUEST.
020600*---------------------------------------------------------------*
020700     SET WK-C-VALID-REQUEST-SW TO "Y".
020800     MOVE SPACES               TO WK-C-REJECT-REASON.
020900*
021000     PERFORM C100-FIND-TICKET
021100        THRU C199-FIND-TICKET-EX.
021200     IF NOT WK-C-VALID-REQUEST
021300        GO TO B298-SETTLE-ONE-REQUEST-REJECT
021400     END-IF.
021500*
021600     PERFORM C200-CHECK-CLAIMABLE
021700        THRU C299-CHECK-CLAIMABLE-EX.
021800     IF NOT WK-C-VALID-REQUEST
021900        GO TO B298-SETTLE-ONE-REQUEST-REJECT
022000     END-IF.
022100*
022200     PERFORM D100-CLAIM-TICKET
022300        THRU D199-CLAIM-TICKET-EX.
022400*
022500     PERFORM E100-CREDIT-USER
022600        THRU E199-CREDIT-USER-EX.
022700*
022800     ADD 1 TO WK-N-CLAIMS-PAID.
022900     GO TO B299-SETTLE-ONE-REQUEST-EX.
023000*
023100 B298-SETTLE-ONE-REQUEST-REJECT.
023200     ADD 1 TO WK-N-CLAIMS-REJECTED.
023300     DISPLAY "LOTCLAIM - CLAIM REJECTED FOR TICKET "
023400        LTF-CREQ-TKT-ID " - " WK-C-REJECT-REASON.
023500 B299-SETTLE-ONE-REQUEST-EX.
023600     EXIT.
023700*---------------------------------------------------------------*
023800 C100-FIND-TICKET.
023900*---------------------------------------------------------------*
024000     MOVE LTF-CREQ-TKT-ID      TO LTF-TKT-ID.
024100     READ LTFTKT
024200        INVALID KEY
024300         MOVE "LOT0401"         TO WK-C-REJECT-REASON
024400         SET WK-C-VALID-REQUEST TO FALSE
024500     END-READ.
024600 C199-FIND-TICKET-EX.
024700     EXIT.
024800*---------------------------------------------------------------*
024900* BUSINESS RULE 8 - CLAIMABLE = STATUS WON.  ALSO ENFORCES THAT
025000* THE REQUESTING USER IS THE OWNER OF THE TICKET (SEE LOT052).
025100*---------------------------------------------------------------*
025200 C200-CHECK-CLAIMABLE.
025300*---------------------------------------------------------------*
025400     IF NOT LTF-TKT-WON
025500        MOVE "LOT0402"         TO WK-C-REJECT-REASON
025600        SET WK-C-VALID-REQUEST TO FALSE
025700        GO TO C299-CHECK-CLAIMABLE-EX
025800     END-IF.
025900*
026000     IF LTF-TKT-USER-ID NOT = LTF-CREQ-USER-ID
026100        MOVE "LOT0403"         TO WK-C-REJECT-REASON
026200        SET WK-C-VALID-REQUEST TO FALSE
026300     END-IF.
026400 C299-CHECK-CLAIMABLE-EX.
026500     EXIT.
026600*---------------------------------------------------------------*
026700 D100-CLAIM-TICKET.
026800*---------------------------------------------------------------*
026900     SET LTF-TKT-PRIZE-CLAIMED TO TRUE.
027000     MOVE WK-N-CURRENT-TS      TO LTF-TKT-CLAIMED-TS.
027100     REWRITE LTFTKT-REC.
027200     IF NOT WK-C-SUCCESSFUL
027300        DISPLAY "LOTCLAIM - REWRITE ERROR - LTFTKT"
027400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027500        GO TO Y900-ABNORMAL-TERMINATION
027600     END-IF.
027700 D199-CLAIM-TICKET-EX.
027800     EXIT.
027900*---------------------------------------------------------------*
028000* BUSINESS RULE 9 - CREDIT IS UNCONDITIONAL, NO SUFFICIENCY
028100* GUARD APPLIES ON THE CREDIT SIDE OF LOTVBAL.
028200*---------------------------------------------------------------*
028300 E100-CREDIT-USER.
028400*---------------------------------------------------------------*
028500     MOVE LTF-TKT-USER-ID      TO LTF-USR-ID.
028600     READ LTFUSR
028700        INVALID KEY
028800         DISPLAY "LOTCLAIM - REREAD ERROR - LTFUSR"
028900         GO TO Y900-ABNORMAL-TERMINATION
029000     END-READ.
029100*
029200     SET WK-C-VBAL-CREDIT      TO TRUE.
029300     MOVE LTF-USR-BALANCE      TO WK-N-VBAL-CURR-BAL.
029400     MOVE LTF-TKT-PRIZE-AMOUNT TO WK-N-VBAL-AMOUNT.
029500     CALL "LOTVBAL"            USING WK-VBAL.
029600*
029700     MOVE WK-N-VBAL-NEW-BAL    TO LTF-USR-BALANCE.
029800     REWRITE LTFUSR-REC.
029900     IF NOT WK-C-SUCCESSFUL
030000        DISPLAY "LOTCLAIM - REWRITE ERROR - LTFUSR"
030100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030200        GO TO Y900-ABNORMAL-TERMINATION
030300     END-IF.
030400 E199-CREDIT-USER-EX.
030500     EXIT.
030600*---------------------------------------------------------------*
030700 Y900-ABNORMAL-TERMINATION.
030800     PERFORM Z000-END-PROGRAM-ROUTINE
030900        THRU Z099-END-PROGRAM-ROUTINE-EX.
031000     STOP RUN.
031100*
031200*---------------------------------------------------------------*
031300 Z000-END-PROGRAM-ROUTINE.
031400*---------------------------------------------------------------*
031500     DISPLAY "LOTCLAIM - CLAIMS READ     - " WK-N-CLAIMS-READ.
031600     DISPLAY "LOTCLAIM - CLAIMS PAID     - " WK-N-CLAIMS-PAID.
031700     DISPLAY "LOTCLAIM - CLAIMS REJECTED - " WK-N-CLAIMS-REJECTED.
031800     CLOSE LTFCREQ LTFTKT LTFUSR.
031900 Z099-END-PROGRAM-ROUTINE-EX.
032000     EXIT.
032100*
032200******************************************************************
032300************** END OF PROGRAM SOURCE -  LOTCLAIM ****************
032400******************************************************************
