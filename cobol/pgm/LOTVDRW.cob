000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LOTVDRW.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MERLION SWEEPSTAKES BOARD - DATA CENTRE.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP A DRAW
001200*               RECORD ON THE DRAW MASTER, LTFDRAW.
001300*               WK-C-VDRW-FUNCTION "A" RETURNS THE OLDEST DRAW
001400*               STILL IN OPEN STATUS (I.E. THE DRAW A PURCHASE
001500*               MUST BE POSTED AGAINST).  "K" RETURNS THE DRAW
001600*               NAMED BY WK-N-VDRW-DRAW-ID.  "D" CHECKS THE
001700*               TICKET MASTER FOR A PRIOR TICKET WITH THE SAME
001800*               USER, DRAW AND NUMBER SET - THIS FUNCTION IS
001900*               NOT CURRENTLY INVOKED BY THE PURCHASE PROGRAM;
002000*               SEE THE LOT033 HISTORY NOTE BELOW.
002100*
002200*    RETURN CODES (WK-C-VDRW-ERROR-CD):
002300*    SPACES  - LOOKUP SUCCESSFUL
002400*    LOT0401 - NO OPEN DRAW ON FILE (FUNCTION "A")
002500*    LOT0402 - DRAW ID NOT ON FILE (FUNCTION "K")
002600*    LOT0403 - FILE STATUS ERROR
002700*    LOT0404 - INVALID FUNCTION CODE
002800*
002900*================================================================
003000* HISTORY OF MODIFICATION:
003100*================================================================
003200* TAG     DATE       DEV      DESCRIPTION
003300*------- ---------- -------- -----------------------------------
003400* LOT005  21/03/1991 TWL     INITIAL VERSION - FUNCTIONS "A"
003500*                            AND "K" ONLY.
003600*---------------------------------------------------------------*
003700* LOT014  19/02/1999 KSNG    Y2K REVIEW - LTF-DRAW-DATE ALREADY
003800*                            CARRIES A 4-DIGIT CENTURY - NO
003900*                            CHANGE REQUIRED.
004000*---------------------------------------------------------------*
004100* LOT033  14/11/2001 CTAN    ADDED FUNCTION "D" FOR THE NEW
004200*                            ANTI-FRAUD ENQUIRY SCREEN, WHICH
004300*                            LETS A SUPPORT OFFICER CHECK
004400*                            WHETHER A PLAYER ALREADY HOLDS A
004500*                            TICKET WITH THE SAME NUMBERS ON A
004600*                            DRAW.  THE PURCHASE PROGRAM
004700*                            (LOTPRCH) DOES NOT CALL THIS
004800*                            FUNCTION - THE BOARD'S RULES ALLOW
004900*                            A PLAYER TO HOLD MORE THAN ONE
005000*                            TICKET WITH THE SAME NUMBERS ON
005100*                            ONE DRAW, SO THE CHECK IS OFFERED
005200*                            HERE FOR ENQUIRY USE ONLY.
005300*---------------------------------------------------------------*
005400 EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-AS400.
006000 OBJECT-COMPUTER.  IBM-AS400.
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006200                   UPSI-0 IS UPSI-SWITCH-0
006300                     ON  STATUS IS U0-ON
006400                     OFF STATUS IS U0-OFF.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT LTFDRAW ASSIGN TO DATABASE-LTFDRAW
006900            ORGANIZATION      IS INDEXED
007000            ACCESS MODE       IS DYNAMIC
007100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300*
007400     SELECT LTFTKT  ASSIGN TO DATABASE-LTFTKT
007500            ORGANIZATION      IS INDEXED
007600            ACCESS MODE       IS DYNAMIC
007700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900*
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400**************
008500 FD  LTFDRAW
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS LTFDRAW-REC.
008800 01  LTFDRAW-REC.
008900     COPY LOTDRAW.
009000*
009100 FD  LTFTKT
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS LTFTKT-REC.
009400 01  LTFTKT-REC.
009500     COPY LOTTKT.
009600*
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER                          PIC X(24)        VALUE
010000     "** PROGRAM LOTVDRW **".
010100*
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 01    WK-C-COMMON.
010400 COPY LOTCMWS.
010500*
010600 01  WK-C-WORK-AREA.
010700     05  WK-N-SUB                    PIC 9(04) COMP VALUE ZERO.
010800     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".
010900         88  WK-C-EOF                        VALUE "Y".
011000     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
011100         88  WK-C-FOUND                      VALUE "Y".
011200     05  FILLER                      PIC X(06).
011300*
011400 01  WK-N-WORK-VIEW REDEFINES WK-C-WORK-AREA PIC X(12).
011410*
011420* WK-C-DUP-SEL-CSV/WK-C-DUP-TKT-CSV - CANONICAL (SORTED) FORM
011430* OF THE TWO NUMBER STRINGS BEING COMPARED IN B200 BELOW, SO
011440* THE DUPLICATE CHECK IS ORDER-INDEPENDENT - SEE LOT033 ABOVE.
011450*
011460 01  WK-C-DUP-SEL-CSV               PIC X(20).
011470 01  WK-C-DUP-TKT-CSV               PIC X(20).
011480*
011490 COPY LOTVNUM.
011500*
011600 EJECT
011700 LINKAGE SECTION.
011800*****************
011900 COPY LOTVDRW.
012000 EJECT
012100********************************************
012200 PROCEDURE DIVISION USING WK-C-VDRW-RECORD.
012300********************************************
012400 MAIN-MODULE.
012500     SET UPSI-SWITCH-0                  TO OFF.
012600     MOVE SPACES              TO WK-C-VDRW-OUTPUT.
012700     MOVE ZERO                TO WK-N-VDRW-TOTAL-POOL.
012800*
012900     EVALUATE TRUE
013000         WHEN WK-C-VDRW-FIND-ACTIVE
013100             PERFORM A100-FIND-ACTIVE-DRAW
013200                THRU A199-FIND-ACTIVE-DRAW-EX
013300         WHEN WK-C-VDRW-FIND-BY-ID
013400             PERFORM A200-FIND-DRAW-BY-ID
013500                THRU A299-FIND-DRAW-BY-ID-EX
013600         WHEN WK-C-VDRW-CHECK-DUP
013700             PERFORM A300-CHECK-DUPLICATE-TICKET
013800                THRU A399-CHECK-DUPLICATE-TICKET-EX
013900         WHEN OTHER
014000             MOVE "LOT0404"       TO WK-C-VDRW-ERROR-CD
014100     END-EVALUATE.
014200*
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z099-END-PROGRAM-ROUTINE-EX.
014500     EXIT PROGRAM.
014600*
014700*---------------------------------------------------------------*
014800*   FUNCTION "A" - FIND THE OLDEST DRAW STILL IN OPEN STATUS BY
014900*   READING LTFDRAW SEQUENTIALLY FROM THE FRONT - LTFDRAW IS
015000*   KEYED ON LTF-DRAW-ID AND DRAW IDS ARE ASSIGNED IN THE ORDER
015100*   THE DRAWS WERE CREATED, SO THE FIRST OPEN ROW FOUND IS THE
015200*   OLDEST OPEN DRAW.
015300*---------------------------------------------------------------*
015400 A100-FIND-ACTIVE-DRAW.
015500     OPEN INPUT LTFDRAW.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "LOTVDRW - OPEN FILE ERROR - LTFDRAW"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         MOVE "LOT0403"       TO WK-C-VDRW-ERROR-CD
016000         GO TO A199-FIND-ACTIVE-DRAW-EX
016100     END-IF.
016200*
016300     SET WK-C-EOF-SW  TO "N".
016400     SET WK-C-FOUND-SW TO "N".
016500*
016600     MOVE 1                   TO WK-N-SUB.
016700     PERFORM B100-SCAN-FOR-OPEN-DRAW
016800        THRU B199-SCAN-FOR-OPEN-DRAW-EX
016900            UNTIL WK-C-EOF OR WK-C-FOUND.
017000*
017100     IF WK-C-FOUND
017200         PERFORM A400-MOVE-DRAW-DATA
017300            THRU A499-MOVE-DRAW-DATA-EX
017400     ELSE
017500         MOVE "LOT0401"       TO WK-C-VDRW-ERROR-CD
017600     END-IF.
017700*
017800     CLOSE LTFDRAW.
017900 A199-FIND-ACTIVE-DRAW-EX.
018000     EXIT.
018100*---------------------------------------------------------------*
018200 B100-SCAN-FOR-OPEN-DRAW.
018300*---------------------------------------------------------------*
018400     READ LTFDRAW NEXT RECORD
018500         AT END
018600            SET WK-C-EOF TO TRUE
018700         NOT AT END
018800            IF LTF-DRAW-OPEN
018900                SET WK-C-FOUND TO TRUE
019000            END-IF
019100     END-READ.
019200     ADD 1 TO WK-N-SUB.
019300 B199-SCAN-FOR-OPEN-DRAW-EX.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 A200-FIND-DRAW-BY-ID.
019700*---------------------------------------------------------------*
019800     OPEN INPUT LTFDRAW.
019900     IF  NOT WK-C-SUCCESSFUL
020000         DISPLAY "LOTVDRW - OPEN FILE ERROR - LTFDRAW"
020100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200         MOVE "LOT0403"       TO WK-C-VDRW-ERROR-CD
020300         GO TO A299-FIND-DRAW-BY-ID-EX
020400     END-IF.
020500*
020600     MOVE WK-N-VDRW-DRAW-ID   TO LTF-DRAW-ID.
020700     READ LTFDRAW KEY IS EXTERNALLY-DESCRIBED-KEY.
020800     IF WK-C-SUCCESSFUL
020900         PERFORM A400-MOVE-DRAW-DATA
021000            THRU A499-MOVE-DRAW-DATA-EX
021100     ELSE
021200         MOVE "LOT0402"       TO WK-C-VDRW-ERROR-CD
021300     END-IF.
021400*
021500     CLOSE LTFDRAW.
021600 A299-FIND-DRAW-BY-ID-EX.
021700     EXIT.
021800*---------------------------------------------------------------*
021900*   FUNCTION "D" - ANTI-FRAUD ENQUIRY ONLY - SEE LOT033 ABOVE.
022000*---------------------------------------------------------------*
022100 A300-CHECK-DUPLICATE-TICKET.
022200     OPEN INPUT LTFTKT.
022300     IF  NOT WK-C-SUCCESSFUL
022400         DISPLAY "LOTVDRW - OPEN FILE ERROR - LTFTKT"
022500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600         MOVE "LOT0403"       TO WK-C-VDRW-ERROR-CD
022700         GO TO A399-CHECK-DUPLICATE-TICKET-EX
022800     END-IF.
022900*
023000     SET WK-C-VDRW-DUP-NO     TO TRUE.
023100     SET WK-C-EOF-SW  TO "N".
023150*
023160     MOVE WK-C-VDRW-SEL-NUMBERS  TO WK-C-VNUM-SEL-NUMBERS.
023170     CALL "LOTVNUM"           USING WK-C-VNUM-RECORD.
023180     MOVE WK-C-VNUM-SORTED-CSV   TO WK-C-DUP-SEL-CSV.
023200*
023300     MOVE 1                   TO WK-N-SUB.
023400     PERFORM B200-SCAN-FOR-DUP-TICKET
023500        THRU B299-SCAN-FOR-DUP-TICKET-EX
023600            UNTIL WK-C-EOF OR WK-C-VDRW-DUP-YES.
023700*
023800     CLOSE LTFTKT.
023900 A399-CHECK-DUPLICATE-TICKET-EX.
024000     EXIT.
024100*---------------------------------------------------------------*
024200 B200-SCAN-FOR-DUP-TICKET.
024300*---------------------------------------------------------------*
024400     READ LTFTKT NEXT RECORD
024500         AT END
024600            SET WK-C-EOF TO TRUE
024700         NOT AT END
024750            IF LTF-TKT-DRAW-ID = WK-N-VDRW-DRAW-ID
024760                  AND LTF-TKT-USER-ID = WK-N-VDRW-USER-ID
024770               MOVE LTF-TKT-SELECTED-NUMBERS
024780                           TO WK-C-VNUM-SEL-NUMBERS
024790               CALL "LOTVNUM"     USING WK-C-VNUM-RECORD
024800               MOVE WK-C-VNUM-SORTED-CSV
024900                           TO WK-C-DUP-TKT-CSV
025000               IF WK-C-DUP-TKT-CSV = WK-C-DUP-SEL-CSV
025100                   SET WK-C-VDRW-DUP-YES TO TRUE
025200               END-IF
025300            END-IF
025400     END-READ.
025500     ADD 1 TO WK-N-SUB.
025600 B299-SCAN-FOR-DUP-TICKET-EX.
025700     EXIT.
025800*---------------------------------------------------------------*
025900 A400-MOVE-DRAW-DATA.
026000*---------------------------------------------------------------*
026100     MOVE LTF-DRAW-ID            TO WK-N-VDRW-DRAW-ID-OUT.
026200     MOVE LTF-DRAW-WINNING-NUMS  TO WK-C-VDRW-WINNING-NUMS.
026300     MOVE LTF-DRAW-TOTAL-TICKETS TO WK-N-VDRW-TOTAL-TICKETS.
026400     MOVE LTF-DRAW-TOTAL-PRIZE-POOL
026500                                 TO WK-N-VDRW-TOTAL-POOL.
026600     MOVE LTF-DRAW-STATUS        TO WK-C-VDRW-STATUS.
026700     MOVE LTF-DRAW-DATE          TO WK-N-VDRW-DRAW-DATE.
026800 A499-MOVE-DRAW-DATA-EX.
026900     EXIT.
027000*
027100 Z000-END-PROGRAM-ROUTINE.
027200     CONTINUE.
027300 Z099-END-PROGRAM-ROUTINE-EX.
027400     EXIT.
027500*
027600******************************************************************
027700************** END OF PROGRAM SOURCE -  LOTVDRW ****************
027800******************************************************************
